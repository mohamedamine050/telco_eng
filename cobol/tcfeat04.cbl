000100*THIS IS THE JOB-STEP-4 FEATURE BUILD, NIGHTLY CHURN CYCLE
000120*****************************************************************
000130*                                                               *
000140*                    T C F E A T 0 4                            *
000150*          PER-CUSTOMER FEATURE ENGINEERING STEP                *
000160*                                                               *
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.        TCFEAT04.
000200 AUTHOR.            S. LIN.
000210 INSTALLATION.      TELESTAR COMMUNICATIONS INC - MIS DATA CTR.
000220 DATE-WRITTEN.      04/18/94.
000230 DATE-COMPILED.
000240 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260*****************************************************************
000270* REMARKS.
000280*   JOB STEP 4 OF THE NIGHTLY CHURN-ANALYSIS RUN.  BUILDS ONE
000290*   FEATURE RECORD PER CLEAN CUSTOMER FOR THE MODELING GROUP.
000300*   THE HIGH-VALUE FLAG NEEDS THE MEDIAN MONTHLY CHARGE ACROSS
000310*   EVERY CUSTOMER, SO THIS STEP READS THE CLEAN FILE TWICE -
000320*   PASS 1 LOADS EVERY MONTHLY CHARGE INTO A WORK TABLE AND
000330*   SORTS IT TO FIND THE MEDIAN; PASS 2 RE-READS THE SAME FILE
000340*   AND DERIVES THE PER-CUSTOMER FEATURES.  NO SORT VERB IS
000350*   USED - THE TABLE IS SMALL ENOUGH TO SORT IN STORAGE WITH A
000360*   STRAIGHT BUBBLE PASS.
000370*****************************************************************
000380*
000390* CHANGE LOG
000400* ----------
000410* DATE     PROGRAMMER      REQUEST     DESCRIPTION
000420* -------- --------------- ----------- ----------------           TCFE0001
000430* 04/18/94 S.LIN           INITIAL     INITIAL VERSION - TWO-     TCFE0002
000440*                                      PASS FEATURE BUILD,
000450*                                      TENURE/CHARGES GROUPS,
000460*                                      MEDIAN HIGH-VALUE FLAG.
000470* 11/02/95 S.LIN           CR-0460     ADDED SERVICE COUNT,       TCFE0003
000480*                                      STREAMING AND SECURITY
000490*                                      FLAGS.
000500* 06/14/97 T.VASQUEZ       CR-0501     ADDED CONTRACT RISK        TCFE0004
000510*                                      SCORE AND AVERAGE
000520*                                      MONTHLY SPEND.
000530* 12/09/98 T.VASQUEZ       Y2K-0007    YEAR 2000 REVIEW - NO      TCFE0005
000540*                                      2-DIGIT YEAR FIELDS IN
000550*                                      THIS STEP.  CERTIFIED
000560*                                      Y2K COMPLIANT.
000570* 06/30/99 T.VASQUEZ       CR-0561     FINAL Y2K SIGN-OFF.        TCFE0006
000580* 02/14/03 P.ADEYEMI       PR-0698     FIXED MEDIAN ON AN         TCFE0007
000590*                                      EVEN CUSTOMER COUNT -
000600*                                      WAS TAKING THE LOWER OF
000610*                                      THE TWO MIDDLE VALUES
000620*                                      INSTEAD OF AVERAGING.
000630* 07/18/05 K.BRENNAN       CR-0789     REHOSTED FROM THE OLD      TCFE0008
000640*                                      MORTGAGE-EXTRACT SHELL
000650*                                      FOR THE CHURN PROJECT.
000660* 09/14/11 M.OSEI          CR-0940     FINAL CLEANUP FOR          TCFE0009
000670*                                      CURRENT RELEASE.
000672* 03/11/13 R.IBARRA        CR-1011     RUN-LOG DISPLAYS RECAST    TCFE0010
000674*                                      TO UPON CRT / AT
000676*                                      POSITIONING PER DATA CTR
000678*                                      CONSOLE STANDARD; SORT/
000679*                                      MEDIAN SCRATCH SUBSCRIPTS
000680*                                      RECAST TO 77-LEVEL PER
000681*                                      STD 4.2.
000682*****************************************************************
000690*
000700 ENVIRONMENT DIVISION.
000710*
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     CONSOLE IS CRT.
000750*
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT CLEAN-IN       ASSIGN TO "CLEANOUT"
000790            ORGANIZATION IS LINE SEQUENTIAL.
000800     SELECT FEATURE-OUT    ASSIGN TO "FEATOUT"
000810            ORGANIZATION IS LINE SEQUENTIAL.
000820*
000830 DATA DIVISION.
000840*
000850 FILE SECTION.
000860*
000870 FD  CLEAN-IN
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 295 CHARACTERS.
000900 01  CLEAN-IN-REC                     PIC X(295).
000910*
000920 FD  FEATURE-OUT
000930     LABEL RECORDS ARE STANDARD
000940     RECORD CONTAINS 71 CHARACTERS.
000950 01  FEATURE-OUT-REC                  PIC X(71).
000960*
000970 WORKING-STORAGE SECTION.
000980*
000990     COPY "TCCLEAN.DD.CBL".
001000     COPY "TCFEAT.DD.CBL".
001010*
001020 01  WS-SWITCHES.
001030     05  EOF-CLEAN-SW                 PIC 9        VALUE 0.
001040         88  CLEAN-AT-EOF                          VALUE 1.
001050     05  FILLER                       PIC X(10).
001060*
001070 01  WS-COUNTERS.
001080     05  WS-CHARGES-COUNT             PIC 9(7) COMP  VALUE 0.
001090     05  WS-FEATURES-WRITTEN          PIC 9(7) COMP-3 VALUE 0.
001110     05  WS-SORT-PASS-SW              PIC 9   COMP  VALUE 0.
001120         88  WS-TABLE-SORTED                 VALUE 1.
001140     05  WS-SVC-COUNT                 PIC 9(2) COMP  VALUE 0.
001150     05  FILLER                       PIC X(10).
001155*
001157*    SORT/MEDIAN SCRATCH SUBSCRIPTS - STD 4.2 77-LEVEL FORM.
001162 77  WS-SORT-IDX                  PIC 9(7) COMP  VALUE 0.
001164 77  WS-MID-IDX                   PIC 9(7) COMP  VALUE 0.
001166*
001170*    PASS-1 WORK TABLE - EVERY CUSTOMER'S MONTHLY CHARGE, THEN
001180*    SORTED IN PLACE TO FIND THE MEDIAN.  12000 ENTRIES COVERS
001190*    A NIGHT'S FULL SUBSCRIBER BASE WITH ROOM TO GROW.
001200 01  TC-CHARGES-TABLE.
001210     05  TC-CHARGES-ENTRY OCCURS 12000 TIMES
001220                 INDEXED BY TC-CHARGES-IDX.
001230         10  TC-ONE-CHARGE            PIC S9(5)V99 COMP-3.
001240*
001250 01  WS-SWAP-AREA.
001260     05  WS-SWAP-CHARGE               PIC S9(5)V99 COMP-3.
001270     05  WS-SWAP-CHARGE-R REDEFINES WS-SWAP-CHARGE
001280                                      PIC X(4).
001290*
001300 01  WS-MEDIAN-AREA.
001310     05  WS-MEDIAN-VALUE              PIC S9(5)V99 COMP-3
001320                                                    VALUE 0.
001330     05  WS-MEDIAN-LOW                PIC S9(5)V99 COMP-3
001340                                                    VALUE 0.
001350     05  WS-MEDIAN-HIGH               PIC S9(5)V99 COMP-3
001360                                                    VALUE 0.
001370     05  WS-MEDIAN-EVEN-SW            PIC 9   COMP  VALUE 0.
001380         88  WS-MEDIAN-COUNT-IS-EVEN         VALUE 1.
001390*
001400*    ALTERNATE COUNT VIEW FOR THE RUN-LOG BANNER LINE.
001410 01  WS-DISPLAY-AREA.
001420     05  WS-DC-CHARGES-COUNT          PIC ZZZZZZ9.
001430     05  WS-DC-CHARGES-COUNT-R REDEFINES WS-DC-CHARGES-COUNT
001440                                      PIC X(7).
001450     05  WS-DC-FEATURES-WRITTEN       PIC ZZZZZZ9.
001460     05  WS-DC-FEATURES-WRITTEN-R REDEFINES WS-DC-FEATURES-WRITTEN
001470                                      PIC X(7).
001480*
001490 PROCEDURE DIVISION.
001500*
001510 A010-MAIN-LINE.
001515     DISPLAY "TCFEAT04 - FEATURE BUILD - "
001518             "STARTING" UPON CRT AT 0101.
001530     PERFORM 100-PASS-ONE-LOAD-MEDIAN.
001540     PERFORM 200-PASS-TWO-BUILD-FEATURES.
001550     PERFORM X900-END-RTN.
001560*
001570*    PASS 1 - LOAD EVERY MONTHLY CHARGE, SORT, DERIVE MEDIAN.
001580 100-PASS-ONE-LOAD-MEDIAN.
001590     OPEN INPUT CLEAN-IN.
001600     SET CLEAN-AT-EOF TO FALSE.
001610     MOVE 0 TO EOF-CLEAN-SW.
001620     PERFORM 110-LOAD-ONE-CHARGE THRU 110-LOAD-ONE-CHARGE-EXIT
001630             UNTIL CLEAN-AT-EOF.
001640     CLOSE CLEAN-IN.
001650     PERFORM 120-SORT-CHARGES-TABLE.
001660     PERFORM 130-DERIVE-MEDIAN.
001670*
001680 110-LOAD-ONE-CHARGE.
001690     READ CLEAN-IN
001700         AT END SET CLEAN-AT-EOF TO TRUE
001710         NOT AT END
001720             MOVE CLEAN-IN-REC TO TC-CLEAN-CUSTOMER-REC
001730             ADD 1 TO WS-CHARGES-COUNT
001740             MOVE CLN-MONTHLY-CHARGES
001750                  TO TC-ONE-CHARGE (WS-CHARGES-COUNT).
001760 110-LOAD-ONE-CHARGE-EXIT.
001770     EXIT.
001780*
001790*    STRAIGHT BUBBLE SORT, ASCENDING - NO SORT VERB, NO
001800*    INTRINSIC FUNCTION, JUST COMPARE-AND-SWAP UNTIL A FULL
001810*    PASS MAKES NO EXCHANGES.
001820 120-SORT-CHARGES-TABLE.
001830     SET WS-SORT-PASS-SW TO 0.
001840     PERFORM 121-BUBBLE-ONE-PASS UNTIL WS-TABLE-SORTED.
001850*
001860 121-BUBBLE-ONE-PASS.
001870     SET WS-TABLE-SORTED TO TRUE.
001880     PERFORM 122-BUBBLE-ONE-COMPARE
001890             VARYING WS-SORT-IDX FROM 1 BY 1
001900             UNTIL WS-SORT-IDX > WS-CHARGES-COUNT - 1.
001910*
001920 122-BUBBLE-ONE-COMPARE.
001930     IF TC-ONE-CHARGE (WS-SORT-IDX) >
001940        TC-ONE-CHARGE (WS-SORT-IDX + 1)
001950         MOVE TC-ONE-CHARGE (WS-SORT-IDX)     TO WS-SWAP-CHARGE
001960         MOVE TC-ONE-CHARGE (WS-SORT-IDX + 1)
001970              TO TC-ONE-CHARGE (WS-SORT-IDX)
001980         MOVE WS-SWAP-CHARGE
001990              TO TC-ONE-CHARGE (WS-SORT-IDX + 1)
002000         SET WS-SORT-PASS-SW TO 0.
002010*
002020*    BUSINESS RULE 8 - MEDIAN OF THE SORTED TABLE.  ODD COUNT
002030*    TAKES THE MIDDLE ENTRY; EVEN COUNT AVERAGES THE TWO
002040*    MIDDLE ENTRIES.
002050 130-DERIVE-MEDIAN.
002060     MOVE 0 TO WS-MEDIAN-EVEN-SW.
002070     IF WS-CHARGES-COUNT = 0
002080         MOVE 0 TO WS-MEDIAN-VALUE
002090     ELSE
002100         DIVIDE WS-CHARGES-COUNT BY 2 GIVING WS-MID-IDX
002110         IF (WS-MID-IDX * 2) = WS-CHARGES-COUNT
002120             SET WS-MEDIAN-COUNT-IS-EVEN TO TRUE
002130             MOVE TC-ONE-CHARGE (WS-MID-IDX)     TO WS-MEDIAN-LOW
002140             MOVE TC-ONE-CHARGE (WS-MID-IDX + 1) TO WS-MEDIAN-HIGH
002150             COMPUTE WS-MEDIAN-VALUE ROUNDED =
002160                     (WS-MEDIAN-LOW + WS-MEDIAN-HIGH) / 2
002170         ELSE
002180             COMPUTE WS-MID-IDX = WS-MID-IDX + 1
002190             MOVE TC-ONE-CHARGE (WS-MID-IDX) TO WS-MEDIAN-VALUE.
002200*
002210*    PASS 2 - RE-READ THE CLEAN FILE AND WRITE ONE FEATURE
002220*    RECORD PER CUSTOMER.
002230 200-PASS-TWO-BUILD-FEATURES.
002240     OPEN INPUT CLEAN-IN
002250          OUTPUT FEATURE-OUT.
002260     SET CLEAN-AT-EOF TO FALSE.
002270     MOVE 0 TO EOF-CLEAN-SW.
002280     PERFORM 210-BUILD-ONE-FEATURE THRU 210-BUILD-ONE-FEATURE-EXIT
002290             UNTIL CLEAN-AT-EOF.
002300     CLOSE CLEAN-IN FEATURE-OUT.
002310*
002320 210-BUILD-ONE-FEATURE.
002330     READ CLEAN-IN
002340         AT END SET CLEAN-AT-EOF TO TRUE
002350         NOT AT END PERFORM 220-DERIVE-ONE-CUSTOMER.
002360 210-BUILD-ONE-FEATURE-EXIT.
002370     EXIT.
002380*
002390 220-DERIVE-ONE-CUSTOMER.
002400     MOVE CLEAN-IN-REC             TO TC-CLEAN-CUSTOMER-REC.
002410     MOVE CLN-CUSTOMER-ID          TO FEA-CUSTOMER-ID.
002420     PERFORM 300-DERIVE-TENURE-GROUP.
002430     PERFORM 400-DERIVE-CHARGES-GROUP.
002440     PERFORM 500-DERIVE-HIGH-VALUE.
002450     PERFORM 600-COUNT-SERVICES.
002460     PERFORM 700-DERIVE-STREAMING-FLAG.
002470     PERFORM 800-DERIVE-SECURITY-FLAG.
002480     PERFORM 900-DERIVE-AVG-SPEND.
002490     PERFORM 950-DERIVE-RISK-SCORE.
002500     IF CLN-CHURN = "Yes"
002510         MOVE "Y" TO FEA-HAS-CHURNED
002520     ELSE
002530         MOVE "N" TO FEA-HAS-CHURNED.
002540     MOVE CLN-SOURCE-TAG           TO FEA-DATA-SOURCE.
002550     MOVE TC-FEATURE-REC           TO FEATURE-OUT-REC.
002560     WRITE FEATURE-OUT-REC.
002570     ADD 1 TO WS-FEATURES-WRITTEN.
002580*
002590*    RULE 6 - TENURE BAND, UPPER EDGE INCLUSIVE, ZERO IN THE
002600*    FIRST BAND.
002610 300-DERIVE-TENURE-GROUP.
002620     IF CLN-TENURE <= 12
002630         MOVE "0-12 mois"  TO FEA-TENURE-GROUP
002640     ELSE
002650         IF CLN-TENURE <= 24
002660             MOVE "13-24 mois" TO FEA-TENURE-GROUP
002670         ELSE
002680             IF CLN-TENURE <= 48
002690                 MOVE "25-48 mois" TO FEA-TENURE-GROUP
002700             ELSE
002710                 IF CLN-TENURE <= 60
002720                     MOVE "49-60 mois" TO FEA-TENURE-GROUP
002730                 ELSE
002740                     MOVE "61+ mois" TO FEA-TENURE-GROUP.
002750*
002760*    RULE 7 - MONTHLY-CHARGES BAND, SAME EDGE RULE.
002770 400-DERIVE-CHARGES-GROUP.
002780     IF CLN-MONTHLY-CHARGES <= 30
002790         MOVE "0-30$"  TO FEA-CHARGES-GROUP
002800     ELSE
002810         IF CLN-MONTHLY-CHARGES <= 50
002820             MOVE "31-50$" TO FEA-CHARGES-GROUP
002830         ELSE
002840             IF CLN-MONTHLY-CHARGES <= 70
002850                 MOVE "51-70$" TO FEA-CHARGES-GROUP
002860             ELSE
002870                 IF CLN-MONTHLY-CHARGES <= 90
002880                     MOVE "71-90$" TO FEA-CHARGES-GROUP
002890                 ELSE
002900                     MOVE "91+$" TO FEA-CHARGES-GROUP.
002910*
002920*    RULE 8 - HIGH-VALUE IF STRICTLY ABOVE THE FILE-WIDE MEDIAN
002930*    COMPUTED IN PASS 1.
002940 500-DERIVE-HIGH-VALUE.
002950     IF CLN-MONTHLY-CHARGES > WS-MEDIAN-VALUE
002960         MOVE "Y" TO FEA-IS-HIGH-VALUE
002970     ELSE
002980         MOVE "N" TO FEA-IS-HIGH-VALUE.
002990*
003000*    RULE 9 - COUNT THE NINE SERVICE FIELDS WHOSE VALUE IS
003010*    EXACTLY "Yes", "DSL" OR "Fiber optic".
003020 600-COUNT-SERVICES.
003030     MOVE 0 TO WS-SVC-COUNT.
003040     IF CLN-PHONE-SERVICE = "Yes"
003050         ADD 1 TO WS-SVC-COUNT.
003060     IF CLN-MULTIPLE-LINES = "Yes"
003070         ADD 1 TO WS-SVC-COUNT.
003080     IF CLN-INTERNET-SERVICE = "DSL" OR
003090        CLN-INTERNET-SERVICE = "Fiber optic"
003100         ADD 1 TO WS-SVC-COUNT.
003110     IF CLN-ONLINE-SECURITY = "Yes"
003120         ADD 1 TO WS-SVC-COUNT.
003130     IF CLN-ONLINE-BACKUP = "Yes"
003140         ADD 1 TO WS-SVC-COUNT.
003150     IF CLN-DEVICE-PROTECTION = "Yes"
003160         ADD 1 TO WS-SVC-COUNT.
003170     IF CLN-TECH-SUPPORT = "Yes"
003180         ADD 1 TO WS-SVC-COUNT.
003190     IF CLN-STREAMING-TV = "Yes"
003200         ADD 1 TO WS-SVC-COUNT.
003210     IF CLN-STREAMING-MOVIES = "Yes"
003220         ADD 1 TO WS-SVC-COUNT.
003230     MOVE WS-SVC-COUNT TO FEA-TOTAL-SERVICES.
003240*
003250*    RULE 10 - EITHER STREAMING SERVICE COUNTS.
003260 700-DERIVE-STREAMING-FLAG.
003270     IF CLN-STREAMING-TV = "Yes" OR CLN-STREAMING-MOVIES = "Yes"
003280         MOVE "Y" TO FEA-HAS-STREAMING
003290     ELSE
003300         MOVE "N" TO FEA-HAS-STREAMING.
003310*
003320*    RULE 11 - ANY ONE OF THE THREE PROTECTION SERVICES COUNTS.
003330 800-DERIVE-SECURITY-FLAG.
003340     IF CLN-ONLINE-SECURITY = "Yes" OR CLN-ONLINE-BACKUP = "Yes"
003350             OR CLN-DEVICE-PROTECTION = "Yes"
003360         MOVE "Y" TO FEA-HAS-SECURITY
003370     ELSE
003380         MOVE "N" TO FEA-HAS-SECURITY.
003390*
003400*    RULE 12 - TOTAL-CHARGES OVER TENURE WHEN TENURE IS
003410*    POSITIVE, ELSE THE MONTHLY CHARGE STANDS IN.
003420 900-DERIVE-AVG-SPEND.
003430     IF CLN-TENURE > 0
003440         COMPUTE FEA-AVG-MONTHLY-SPEND ROUNDED =
003450                 CLN-TOTAL-CHARGES / CLN-TENURE
003460     ELSE
003470         MOVE CLN-MONTHLY-CHARGES TO FEA-AVG-MONTHLY-SPEND.
003480*
003490*    RULE 13 - CONTRACT RISK SCORE.
003500 950-DERIVE-RISK-SCORE.
003510     IF CLN-CONTRACT = "Month-to-month"
003520         MOVE 3 TO FEA-CONTRACT-RISK-SCORE
003530     ELSE
003540         IF CLN-CONTRACT = "One year"
003550             MOVE 2 TO FEA-CONTRACT-RISK-SCORE
003560         ELSE
003570             IF CLN-CONTRACT = "Two year"
003580                 MOVE 1 TO FEA-CONTRACT-RISK-SCORE
003590             ELSE
003600                 MOVE 2 TO FEA-CONTRACT-RISK-SCORE.
003610*
003620 X900-END-RTN.
003630     MOVE WS-CHARGES-COUNT    TO WS-DC-CHARGES-COUNT.
003640     MOVE WS-FEATURES-WRITTEN TO WS-DC-FEATURES-WRITTEN.
003650     DISPLAY "TCFEAT04 - RUN SUMMARY --------------"
003652             UPON CRT AT 1001.
003660     DISPLAY "  CUSTOMERS IN MEDIAN PASS : " WS-DC-CHARGES-COUNT-R
003662             UPON CRT AT 1101.
003670     DISPLAY "  MEDIAN MONTHLY CHARGE    : " WS-MEDIAN-VALUE
003672             UPON CRT AT 1201.
003680     DISPLAY "  FEATURE RECORDS WRITTEN  : "
003690             WS-DC-FEATURES-WRITTEN-R UPON CRT AT 1301.
003700     DISPLAY "TCFEAT04 - FEATURE BUILD - COMPLETE"
003702             UPON CRT AT 1401.
003710     STOP RUN.
