000100*PER-CUSTOMER FEATURE RECORD - WRITTEN BY TCFEAT04, RE-READ BY
000110*TCINST05 (PAIRED THERE AGAINST THE CLEAN FILE - SEE TCINST05
000120*BANNER REMARKS FOR WHY).
000130 01  TC-FEATURE-REC.
000140     05  FEA-CUSTOMER-ID              PIC X(10).
000150     05  FEA-TENURE-GROUP             PIC X(12).
000160     05  FEA-CHARGES-GROUP            PIC X(8).
000170     05  FEA-TOTAL-SERVICES           PIC 9(2).
000180     05  FEA-HAS-STREAMING            PIC X.
000190         88  FEA-STREAMING-YES        VALUE 'Y'.
000200     05  FEA-HAS-SECURITY             PIC X.
000210         88  FEA-SECURITY-YES         VALUE 'Y'.
000220     05  FEA-IS-HIGH-VALUE            PIC X.
000230         88  FEA-HIGH-VALUE-YES       VALUE 'Y'.
000240     05  FEA-AVG-MONTHLY-SPEND        PIC S9(5)V99 COMP-3.
000250     05  FEA-CONTRACT-RISK-SCORE      PIC 9.
000260     05  FEA-HAS-CHURNED              PIC X.
000270         88  FEA-CHURNED              VALUE 'Y'.
000280     05  FEA-DATA-SOURCE              PIC X(10).
000290     05  FILLER                       PIC X(20).
