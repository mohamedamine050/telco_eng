000100*CHURN INSIGHTS OUTPUT RECORD - WRITTEN BY TCINST05, ONE PER
000110*(INSIGHT, CATEGORY) GROUP.
000120 01  TC-INSIGHT-REC.
000130     05  INS-INSIGHT-NAME             PIC X(24).
000140     05  INS-DIMENSION                PIC X(20).
000150     05  INS-CATEGORY                 PIC X(25).
000160     05  INS-TOTAL-CUSTOMERS          PIC 9(7).
000170     05  INS-CHURNED-CUSTOMERS        PIC 9(7).
000180     05  INS-CHURN-RATE               PIC 9(3)V99.
000190     05  INS-AVG-MONTHLY-CHARGES      PIC S9(5)V99 COMP-3.
000200     05  INS-AVG-TENURE               PIC 9(3)V9.
000210     05  INS-AVG-TOTAL-CHARGES        PIC S9(7)V99 COMP-3.
000220     05  INS-DATA-SOURCE              PIC X(10).
000230     05  FILLER                       PIC X(20).
