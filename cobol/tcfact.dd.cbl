000100*CHURN FACT RECORD - WRITTEN BY TCDIMF03, ONE PER CLEAN CUSTOMER.
000110 01  TC-FACT-CHURN-REC.
000120     05  FCH-TENURE-MONTHS            PIC 9(3).
000130     05  FCH-MONTHLY-CHARGES          PIC S9(5)V99 COMP-3.
000140     05  FCH-TOTAL-CHARGES            PIC S9(7)V99 COMP-3.
000150     05  FCH-HAS-CHURNED              PIC X.
000160         88  FCH-CHURNED              VALUE 'Y'.
000170         88  FCH-RETAINED             VALUE 'N'.
000180     05  FCH-CUSTOMER-FEEDBACK        PIC X(40).
000190     05  FCH-DATA-SOURCE              PIC X(10).
000200     05  FILLER                       PIC X(15).
