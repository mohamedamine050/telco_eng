000100*CONTRACT DIMENSION RECORD - WRITTEN BY TCDIMF03. (NAMED "DIMK"
000110*SO AS NOT TO CLASH ON SIGHT WITH THE CUSTOMER DIM, "DIMC".)
000120 01  TC-DIM-CONTRACT-REC.
000130     05  DCN-CUSTOMER-ID              PIC X(10).
000140     05  DCN-CONTRACT-TYPE            PIC X(14).
000150     05  DCN-PAPERLESS-BILLING        PIC X.
000160         88  DCN-PAPERLESS-YES        VALUE 'Y'.
000170     05  DCN-PAYMENT-METHOD           PIC X(25).
000180     05  FILLER                       PIC X(10).
