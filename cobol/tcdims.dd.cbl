000100*SERVICE DIMENSION RECORD - WRITTEN BY TCDIMF03.
000110 01  TC-DIM-SERVICE-REC.
000120     05  DSV-CUSTOMER-ID              PIC X(10).
000130     05  DSV-PHONE-SERVICE            PIC X.
000140         88  DSV-PHONE-YES            VALUE 'Y'.
000150     05  DSV-MULTIPLE-LINES           PIC X(16).
000160     05  DSV-INTERNET-SERVICE         PIC X(12).
000170     05  DSV-ONLINE-SECURITY          PIC X(19).
000180     05  DSV-ONLINE-BACKUP            PIC X(19).
000190     05  DSV-DEVICE-PROTECTION        PIC X(19).
000200     05  DSV-TECH-SUPPORT             PIC X(19).
000210     05  DSV-STREAMING-TV             PIC X(19).
000220     05  DSV-STREAMING-MOVIES         PIC X(19).
000230     05  FILLER                       PIC X(15).
