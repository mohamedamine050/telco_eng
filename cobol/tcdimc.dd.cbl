000100*CUSTOMER DIMENSION RECORD - WRITTEN BY TCDIMF03.
000110 01  TC-DIM-CUSTOMER-REC.
000120     05  DCU-CUSTOMER-ID              PIC X(10).
000130     05  DCU-GENDER                   PIC X(6).
000140     05  DCU-IS-SENIOR-CITIZEN        PIC X.
000150         88  DCU-SENIOR               VALUE 'Y'.
000160         88  DCU-NOT-SENIOR           VALUE 'N'.
000170     05  DCU-HAS-PARTNER              PIC X.
000180         88  DCU-PARTNER-YES          VALUE 'Y'.
000190     05  DCU-HAS-DEPENDENTS           PIC X.
000200         88  DCU-DEPENDENTS-YES       VALUE 'Y'.
000210     05  DCU-DATA-SOURCE              PIC X(10).
000220     05  FILLER                       PIC X(12).
