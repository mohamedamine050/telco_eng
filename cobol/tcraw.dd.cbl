000100*THIS IS THE INBOUND SUBSCRIBER EXTRACT LAYOUT - 352 BYTES/REC
000110*THIS IS THE INBOUND SUBSCRIBER EXTRACT LAYOUT - 352 BYTES/REC
000120*SAME LAYOUT USED FOR PRIMARY FEED, SECONDARY FEED, AND THE
000130*TAGGED-AND-MERGED OUTPUT OF TCEXTR01.
000140 01  TC-RAW-CUSTOMER-REC.
000150     05  RAW-CUSTOMER-ID              PIC X(10).
000160     05  RAW-GENDER                   PIC X(6).
000170     05  RAW-SENIOR-CITIZEN           PIC X(3).
000180     05  RAW-PARTNER                  PIC X(5).
000190     05  RAW-DEPENDENTS               PIC X(5).
000200     05  RAW-TENURE                   PIC X(5).
000210     05  RAW-PHONE-SERVICE            PIC X(5).
000220     05  RAW-MULTIPLE-LINES           PIC X(16).
000230     05  RAW-INTERNET-SERVICE         PIC X(12).
000240     05  RAW-ONLINE-SECURITY          PIC X(19).
000250     05  RAW-ONLINE-BACKUP            PIC X(19).
000260     05  RAW-DEVICE-PROTECTION        PIC X(19).
000270     05  RAW-TECH-SUPPORT             PIC X(19).
000280     05  RAW-STREAMING-TV             PIC X(19).
000290     05  RAW-STREAMING-MOVIES         PIC X(19).
000300     05  RAW-CONTRACT                 PIC X(14).
000310     05  RAW-PAPERLESS-BILLING        PIC X(5).
000320     05  RAW-PAYMENT-METHOD           PIC X(25).
000330* CORRUPT ON INBOUND - MAY CARRY A LEADING $ OR A DOUBLED AMOUNT
000340     05  RAW-MONTHLY-CHARGES          PIC X(12).
000350     05  RAW-TOTAL-CHARGES            PIC X(30).
000360     05  RAW-CHURN                    PIC X(5).
000370     05  RAW-CUSTOMER-FEEDBACK        PIC X(40).
000380* BLANK ON THE PRIMARY FEED - TCEXTR01 SETS IT TO 'CSV'.
000390* ON THE SECONDARY FEED CARRIES THE FEED'S OWN TAG, DEFAULT 'JSON'
000400     05  RAW-SOURCE-TAG               PIC X(10).
000410     05  FILLER                       PIC X(30).
