000100*CLEANED SUBSCRIBER RECORD - OUTPUT OF TCCLNS02, INPUT TO
000110*TCDIMF03, TCFEAT04 AND (PAIRED WITH THE FEATURE FILE) TCINST05.
000120 01  TC-CLEAN-CUSTOMER-REC.
000130     05  CLN-CUSTOMER-ID              PIC X(10).
000140     05  CLN-GENDER                   PIC X(6).
000150     05  CLN-SENIOR-CITIZEN           PIC 9.
000160     05  CLN-SENIOR-CITIZEN-R REDEFINES CLN-SENIOR-CITIZEN
000170                                      PIC X.
000180     05  CLN-PARTNER                  PIC X(3).
000190     05  CLN-DEPENDENTS               PIC X(3).
000200     05  CLN-TENURE                   PIC 9(3).
000210     05  CLN-PHONE-SERVICE            PIC X(3).
000220     05  CLN-MULTIPLE-LINES           PIC X(16).
000230     05  CLN-INTERNET-SERVICE         PIC X(12).
000240     05  CLN-ONLINE-SECURITY          PIC X(19).
000250     05  CLN-ONLINE-BACKUP            PIC X(19).
000260     05  CLN-DEVICE-PROTECTION        PIC X(19).
000270     05  CLN-TECH-SUPPORT             PIC X(19).
000280     05  CLN-STREAMING-TV             PIC X(19).
000290     05  CLN-STREAMING-MOVIES         PIC X(19).
000300     05  CLN-CONTRACT                 PIC X(14).
000310     05  CLN-PAPERLESS-BILLING        PIC X(3).
000320     05  CLN-PAYMENT-METHOD           PIC X(25).
000330     05  CLN-MONTHLY-CHARGES          PIC S9(5)V99 COMP-3.
000340     05  CLN-TOTAL-CHARGES            PIC S9(7)V99 COMP-3.
000350     05  CLN-CHURN                    PIC X(3).
000360     05  CLN-CUSTOMER-FEEDBACK        PIC X(40).
000370     05  CLN-SOURCE-TAG               PIC X(10).
000380     05  FILLER                       PIC X(20).
