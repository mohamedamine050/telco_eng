000100*THIS IS THE JOB-STEP-2 CLEANSE AS RUN IN THE NIGHTLY CHURN CYCLE
000120*****************************************************************
000130*                                                               *
000140*                    T C C L N S 0 2                            *
000150*          SUBSCRIBER DATA CLEANSING STEP                       *
000160*                                                               *
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.        TCCLNS02.
000200 AUTHOR.            R. OKAFOR.
000210 INSTALLATION.      TELESTAR COMMUNICATIONS INC - MIS DATA CTR.
000220 DATE-WRITTEN.      03/21/87.
000230 DATE-COMPILED.
000240 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260*****************************************************************
000270* REMARKS.
000280*   JOB STEP 2 OF THE NIGHTLY CHURN-ANALYSIS RUN.  READS THE
000290*   TAGGED RAW EXTRACT FROM TCEXTR01 AND CLEANSES IT -
000300*     - REPAIRS THE MONTHLY/TOTAL CHARGES TEXT (STRAY '$',
000310*       DOUBLED AMOUNTS FROM A KNOWN FEED BUG),
000320*     - NORMALIZES SENIOR-CITIZEN TO A 0/1 FLAG,
000330*     - NORMALIZES ALL YES/NO TEXT FIELDS AND GENDER TO A
000340*       CONSISTENT CAPITALIZATION,
000350*     - BACKFILLS A BLANK TOTAL-CHARGES FROM TENURE TIMES THE
000360*       MONTHLY CHARGE FOR BRAND-NEW ACCOUNTS,
000370*     - DROPS DUPLICATE CUSTOMER-ID RECORDS (FIRST ONE SEEN
000380*       WINS).
000390*   OUTPUT FEEDS TCDIMF03 AND TCFEAT04.
000400*****************************************************************
000410*
000420* CHANGE LOG
000430* ----------
000440* DATE     PROGRAMMER      REQUEST     DESCRIPTION
000450* -------- --------------- ----------- ----------------           TCCL0001
000460* 03/21/87 R.OKAFOR        INITIAL     INITIAL VERSION -          TCCL0002
000470*                                      CHARGES REPAIR AND
000480*                                      SENIOR-CITIZEN FLAG.
000490* 01/06/89 R.OKAFOR        CR-0140     ADDED YES/NO AND GENDER    TCCL0003
000500*                                      CAPITALIZATION PASS.
000510* 07/30/90 D.MCKAY         CR-0255     ADDED TOTAL-CHARGES        TCCL0004
000520*                                      BACKFILL FOR TENURE
000530*                                      ZERO / BLANK AMOUNT.
000540* 03/14/93 D.MCKAY         PR-0330     FIXED DOUBLED-AMOUNT       TCCL0005
000550*                                      REPAIR - WAS FIRING ON
000560*                                      LEGITIMATE ODD-CENTS
000570*                                      AMOUNTS.
000580* 09/09/95 S.LIN           CR-0455     ADDED DUPLICATE            TCCL0006
000590*                                      CUSTOMER-ID DROP LOGIC
000600*                                      (FIRST RECORD WINS).
000610* 12/09/98 T.VASQUEZ       Y2K-0007    YEAR 2000 REVIEW - NO      TCCL0007
000620*                                      2-DIGIT YEAR FIELDS IN
000630*                                      THIS STEP.  CERTIFIED
000640*                                      Y2K COMPLIANT.
000650* 06/30/99 T.VASQUEZ       CR-0561     FINAL Y2K SIGN-OFF.        TCCL0008
000660* 05/02/02 P.ADEYEMI       CR-0655     RUN-LOG NOW SHOWS          TCCL0009
000670*                                      RECORDS DROPPED AS
000680*                                      DUPLICATES.
000690* 11/18/04 P.ADEYEMI       PR-0722     STRAY-'$' REPAIR NOW       TCCL0010
000700*                                      TRUNCATES AT A SECOND
000710*                                      '$' INSTEAD OF JUST
000720*                                      STRIPPING THE FIRST ONE.
000730* 07/18/05 K.BRENNAN       CR-0789     REHOSTED FROM THE OLD      TCCL0011
000740*                                      MORTGAGE-EXTRACT SHELL
000750*                                      FOR THE CHURN PROJECT.
000760* 09/14/11 M.OSEI          CR-0940     FINAL CLEANUP FOR          TCCL0012
000770*                                      CURRENT RELEASE.
000772* 03/11/13 R.IBARRA        CR-1011     RUN-LOG DISPLAYS RECAST    TCCL0013
000774*                                      TO UPON CRT / AT
000776*                                      POSITIONING PER DATA CTR
000778*                                      CONSOLE STANDARD; RUN
000779*                                      COUNTERS RECAST TO 77-
000780*                                      LEVEL PER STD 4.2.
000782* 04/22/15 R.IBARRA        PR-1071     TENURE WAS BEING MOVED
000783*                                      RAW INTO A NUMERIC FIELD
000784*                                      WITH NO EDIT - ADDED
000785*                                      230-PARSE-TENURE TO ZERO
000786*                                      OUT BLANK/NON-NUMERIC
000787*                                      TENURE PER RULE 3.         TCCL0014
000788*****************************************************************
000790*
000800 ENVIRONMENT DIVISION.
000810*
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     CONSOLE IS CRT.
000850*
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT RAW-TAGGED-IN  ASSIGN TO "RAWTAG"
000890            ORGANIZATION IS LINE SEQUENTIAL.
000900     SELECT CLEAN-OUT      ASSIGN TO "CLEANOUT"
000910            ORGANIZATION IS LINE SEQUENTIAL.
000920*
000930 DATA DIVISION.
000940*
000950 FILE SECTION.
000960*
000970 FD  RAW-TAGGED-IN
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 352 CHARACTERS.
001000 01  RAW-TAGGED-IN-REC                PIC X(352).
001010*
001020 FD  CLEAN-OUT
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 295 CHARACTERS.
001050 01  CLEAN-OUT-REC                    PIC X(295).
001060*
001070 WORKING-STORAGE SECTION.
001080*
001090     COPY "TCRAW.DD.CBL".
001100     COPY "TCCLEAN.DD.CBL".
001110*
001120 01  WS-SWITCHES.
001130     05  EOF-RAW-SW                   PIC 9         VALUE 0.
001140         88  RAW-AT-EOF                             VALUE 1.
001150     05  WS-DUP-FOUND-SW              PIC 9         VALUE 0.
001160         88  WS-DUP-FOUND                           VALUE 1.
001170     05  FILLER                       PIC X(10).
001180*
001190 01  WS-COUNTERS.
001200     05  WS-RECORDS-IN                PIC 9(7) COMP-3 VALUE 0.
001210     05  WS-RECORDS-OUT               PIC 9(7) COMP-3 VALUE 0.
001220     05  WS-DUPLICATES-DROPPED        PIC 9(7) COMP-3 VALUE 0.
001250     05  FILLER                       PIC X(10).
001255*
001257*    TABLE-SEARCH SCRATCH ITEMS - STD 4.2 77-LEVEL FORM.
001262 77  WS-SEEN-TABLE-COUNT          PIC 9(7) COMP   VALUE 0.
001264 77  WS-SEARCH-IDX                PIC 9(7) COMP   VALUE 0.
001266*
001270*    DISPLAY-EDITED COPIES OF THE COMP-3 RUN COUNTERS FOR THE
001280*    END-OF-JOB REPORT.
001290 01  WS-DISPLAY-COUNTERS.
001300     05  WS-DC-RECORDS-IN             PIC ZZZZZZ9.
001310     05  WS-DC-RECORDS-IN-R REDEFINES WS-DC-RECORDS-IN
001320                                      PIC X(7).
001330     05  WS-DC-RECORDS-OUT            PIC ZZZZZZ9.
001340     05  WS-DC-RECORDS-OUT-R REDEFINES WS-DC-RECORDS-OUT
001350                                      PIC X(7).
001360     05  WS-DC-DUPLICATES             PIC ZZZZZZ9.
001370     05  WS-DC-DUPLICATES-R REDEFINES WS-DC-DUPLICATES
001380                                      PIC X(7).
001390*
001400*    UNSORTED TABLE OF CUSTOMER-IDS ALREADY WRITTEN - LINEAR
001410*    SEARCH IS PLENTY FAST FOR ONE NIGHT'S SUBSCRIBER VOLUME.
001420 01  TC-SEEN-CUSTOMER-TABLE.
001430     05  TC-SEEN-ENTRY OCCURS 12000 TIMES
001440                 INDEXED BY TC-SEEN-IDX.
001450         10  TC-SEEN-CUSTOMER-ID      PIC X(10).
001460*
001470*    AMOUNT-REPAIR WORK AREA - CHARACTER-BY-CHARACTER SCAN OF
001480*    THE INBOUND TEXT AMOUNT (NO FUNCTION NUMVAL ON THIS BOX).
001490 01  WS-AMOUNT-SCAN-AREA.
001500     05  WS-AMOUNT-RAW-TEXT           PIC X(30).
001510     05  WS-AMOUNT-LEN                PIC 9(2) COMP  VALUE 0.
001520     05  WS-AMOUNT-LEN-R REDEFINES WS-AMOUNT-LEN
001530                                      PIC XX.
001540     05  WS-AMOUNT-SCAN-PTR           PIC 9(2) COMP  VALUE 0.
001550     05  WS-AMOUNT-ONE-CHAR           PIC X.
001560     05  WS-AMOUNT-ONE-DIGIT REDEFINES WS-AMOUNT-ONE-CHAR
001570                                      PIC 9.
001580     05  WS-AMOUNT-VALUE              PIC S9(7)V99 COMP-3
001590                                                    VALUE 0.
001600     05  WS-AMOUNT-WHOLE              PIC 9(7) COMP  VALUE 0.
001610     05  WS-AMOUNT-FRAC               PIC 9(2) COMP  VALUE 0.
001620     05  WS-AMOUNT-FRAC-DIGITS        PIC 9   COMP  VALUE 0.
001630     05  WS-AMOUNT-POINT-SEEN-SW      PIC 9   COMP  VALUE 0.
001640         88  WS-AMOUNT-POINT-SEEN            VALUE 1.
001650     05  WS-AMOUNT-VALID-SW           PIC 9   COMP  VALUE 0.
001660         88  WS-AMOUNT-VALID                 VALUE 1.
001670     05  WS-AMOUNT-DOLLAR-POS         PIC 9(2) COMP VALUE 0.
001680     05  WS-VALIDATE-START            PIC 9(2) COMP VALUE 0.
001690     05  WS-VALIDATE-LEN              PIC 9(2) COMP VALUE 0.
001700*
001710 01  WS-TEXT-WORK.
001720     05  WS-GENDER-UPPER              PIC X(6).
001730     05  FILLER                       PIC X(6).
001740*
001750*    GENERIC YES/NO NORMALIZER WORK AREA - SHARED BY PARTNER,
001760*    DEPENDENTS, PHONE-SERVICE, PAPERLESS-BILLING AND CHURN.
001770 01  WS-YN-WORK.
001780     05  WS-YN-RAW                    PIC X(5).
001790     05  WS-YN-UPPER                  PIC X(5).
001800         88  WS-YN-IS-YES             VALUE "YES  ".
001810         88  WS-YN-IS-TRUE            VALUE "TRUE ".
001820         88  WS-YN-IS-ONE             VALUE "1    ".
001830         88  WS-YN-IS-NO              VALUE "NO   ".
001840         88  WS-YN-IS-FALSE           VALUE "FALSE".
001850         88  WS-YN-IS-ZERO            VALUE "0    ".
001860     05  WS-YN-LOWER                  PIC X(5).
001870     05  WS-YN-RESULT                 PIC X(3).
001880*
001890*    GENERIC "FIRST LETTER UP, REST LOWER" CAPITALIZER - USED
001900*    FOR GENDER AND FOR ANY YES/NO FIELD THAT COMES IN WITH
001910*    SOME OTHER VALUE (RULE 3, LAST SENTENCE).
001920 01  WS-CAP-WORK.
001930     05  WS-CAP-SOURCE                PIC X(10).
001940     05  WS-CAP-UPPER                 PIC X(10).
001950     05  WS-CAP-LOWER                 PIC X(10).
001960     05  WS-CAP-RESULT                PIC X(10).
001970*
001980 01  WS-CASE-FOLD-TABLE.
001990     05  WS-LOWER-ALPHA    PIC X(26)
002000                 VALUE "abcdefghijklmnopqrstuvwxyz".
002010     05  WS-UPPER-ALPHA    PIC X(26)
002020                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002030     05  FILLER            PIC X(4).
002040*
002050 PROCEDURE DIVISION.
002060*
002070 A010-MAIN-LINE.
002075     DISPLAY "TCCLNS02 - SUBSCRIBER CLEANSE - "
002078             "STARTING" UPON CRT AT 0101.
002090     OPEN INPUT  RAW-TAGGED-IN
002100          OUTPUT CLEAN-OUT.
002110     PERFORM 100-PROCESS-ONE-RECORD THRU 100-PROCESS-ONE-EXIT
002120             UNTIL RAW-AT-EOF.
002130     PERFORM X900-END-RTN.
002140*
002150 100-PROCESS-ONE-RECORD.
002160     READ RAW-TAGGED-IN
002170         AT END SET RAW-AT-EOF TO TRUE
002180         NOT AT END PERFORM 110-CLEANSE-RECORD.
002190 100-PROCESS-ONE-EXIT.
002200     EXIT.
002210*
002220 110-CLEANSE-RECORD.
002230     MOVE RAW-TAGGED-IN-REC        TO TC-RAW-CUSTOMER-REC.
002240     ADD 1                         TO WS-RECORDS-IN.
002250     PERFORM 400-CHECK-DUPLICATE.
002260     IF NOT WS-DUP-FOUND
002270         PERFORM 200-BUILD-CLEAN-RECORD
002280         MOVE TC-CLEAN-CUSTOMER-REC TO CLEAN-OUT-REC
002290         WRITE CLEAN-OUT-REC
002300         ADD 1 TO WS-RECORDS-OUT
002310     ELSE
002320         ADD 1 TO WS-DUPLICATES-DROPPED.
002330*
002340*    RULE 5 - DUPLICATE CUSTOMER-ID RECORDS ARE DROPPED, FIRST
002350*    RECORD SEEN WINS.  UNSORTED TABLE, LINEAR SEARCH.
002360 400-CHECK-DUPLICATE.
002370     SET WS-DUP-FOUND-SW TO 0.
002380     SET TC-SEEN-IDX TO 1.
002390     SEARCH TC-SEEN-ENTRY
002400         AT END
002410             ADD 1 TO WS-SEEN-TABLE-COUNT
002420             SET TC-SEEN-IDX TO WS-SEEN-TABLE-COUNT
002430             MOVE RAW-CUSTOMER-ID
002440                  TO TC-SEEN-CUSTOMER-ID (TC-SEEN-IDX)
002450         WHEN TC-SEEN-CUSTOMER-ID (TC-SEEN-IDX) = RAW-CUSTOMER-ID
002460             SET WS-DUP-FOUND-SW TO 1.
002470*
002480 200-BUILD-CLEAN-RECORD.
002490     MOVE RAW-CUSTOMER-ID          TO CLN-CUSTOMER-ID.
002495     PERFORM 230-PARSE-TENURE.
002510     MOVE RAW-MULTIPLE-LINES       TO CLN-MULTIPLE-LINES.
002520     MOVE RAW-INTERNET-SERVICE     TO CLN-INTERNET-SERVICE.
002530     MOVE RAW-ONLINE-SECURITY      TO CLN-ONLINE-SECURITY.
002540     MOVE RAW-ONLINE-BACKUP        TO CLN-ONLINE-BACKUP.
002550     MOVE RAW-DEVICE-PROTECTION    TO CLN-DEVICE-PROTECTION.
002560     MOVE RAW-TECH-SUPPORT         TO CLN-TECH-SUPPORT.
002570     MOVE RAW-STREAMING-TV         TO CLN-STREAMING-TV.
002580     MOVE RAW-STREAMING-MOVIES     TO CLN-STREAMING-MOVIES.
002590     MOVE RAW-CONTRACT             TO CLN-CONTRACT.
002600     MOVE RAW-PAYMENT-METHOD       TO CLN-PAYMENT-METHOD.
002610     MOVE RAW-CUSTOMER-FEEDBACK    TO CLN-CUSTOMER-FEEDBACK.
002620     MOVE RAW-SOURCE-TAG           TO CLN-SOURCE-TAG.
002630     PERFORM 210-NORMALIZE-SENIOR.
002640     PERFORM 220-NORMALIZE-GENDER.
002650     MOVE RAW-PARTNER TO WS-YN-RAW.
002660     PERFORM 215-NORMALIZE-YES-NO.
002670     MOVE WS-YN-RESULT TO CLN-PARTNER.
002680     MOVE RAW-DEPENDENTS TO WS-YN-RAW.
002690     PERFORM 215-NORMALIZE-YES-NO.
002700     MOVE WS-YN-RESULT TO CLN-DEPENDENTS.
002710     MOVE RAW-PHONE-SERVICE TO WS-YN-RAW.
002720     PERFORM 215-NORMALIZE-YES-NO.
002730     MOVE WS-YN-RESULT TO CLN-PHONE-SERVICE.
002740     MOVE RAW-PAPERLESS-BILLING TO WS-YN-RAW.
002750     PERFORM 215-NORMALIZE-YES-NO.
002760     MOVE WS-YN-RESULT TO CLN-PAPERLESS-BILLING.
002770     MOVE RAW-CHURN TO WS-YN-RAW.
002780     PERFORM 215-NORMALIZE-YES-NO.
002790     MOVE WS-YN-RESULT TO CLN-CHURN.
002800     MOVE RAW-MONTHLY-CHARGES      TO WS-AMOUNT-RAW-TEXT.
002810     PERFORM 300-PARSE-AMOUNT-FIELD.
002820     MOVE WS-AMOUNT-VALUE          TO CLN-MONTHLY-CHARGES.
002830     MOVE RAW-TOTAL-CHARGES        TO WS-AMOUNT-RAW-TEXT.
002840     PERFORM 300-PARSE-AMOUNT-FIELD.
002850     MOVE WS-AMOUNT-VALUE          TO CLN-TOTAL-CHARGES.
002860     PERFORM 240-BACKFILL-TOTAL-CHARGES.
002870*
002880*    RULE 2 - SENIOR-CITIZEN COMES IN AS "Yes"/"No"/"1"/"0" ON
002890*    DIFFERENT FEEDS.  NORMALIZE TO A SINGLE DIGIT, 1 OR 0.
002900 210-NORMALIZE-SENIOR.
002910     MOVE RAW-SENIOR-CITIZEN        TO WS-YN-UPPER.
002920     INSPECT WS-YN-UPPER CONVERTING WS-LOWER-ALPHA
002930             TO WS-UPPER-ALPHA.
002940     IF WS-YN-IS-YES OR WS-YN-IS-ONE
002950         MOVE 1 TO CLN-SENIOR-CITIZEN
002960     ELSE
002970         MOVE 0 TO CLN-SENIOR-CITIZEN.
002980*
002990*    GENDER IS NOT A YES/NO FIELD BUT GETS THE SAME "FIRST
003000*    LETTER UP, REST LOWER" TREATMENT (RULE 3, LAST SENTENCE).
003010 220-NORMALIZE-GENDER.
003020     MOVE SPACES                   TO WS-CAP-SOURCE.
003030     MOVE RAW-GENDER                TO WS-CAP-SOURCE (1:6).
003040     PERFORM 217-CAPITALIZE-TEXT.
003050     MOVE WS-CAP-RESULT (1:6)       TO CLN-GENDER.
003052*
003054*    RULE 3 (TENURE-MONTHS) - FEED CARRIES TENURE AS TEXT.  A
003056*    BLANK FIELD OR ANY NON-NUMERIC CONTENT (BAD PUNCH, STRAY
003058*    ALPHA) LEAVES THE MONTHS-OF-SERVICE UNKNOWN - HOLD IT AT
003060*    ZERO RATHER THAN LET THE ALPHANUMERIC-TO-NUMERIC MOVE PUT
003062*    WHATEVER THE COMPILER FEELS LIKE INTO CLN-TENURE.
003064 230-PARSE-TENURE.
003066     IF RAW-TENURE NOT NUMERIC
003068         MOVE 0                    TO CLN-TENURE
003070     ELSE
003072         MOVE RAW-TENURE           TO CLN-TENURE.
003074*
003076*    RULE 3 - CASE-INSENSITIVE TRIM; "YES"/"TRUE"/"1" -> "YES";
003080*    "NO"/"FALSE"/"0" OR MISSING -> "NO"; ANYTHING ELSE IS
003090*    CAPITALIZED AS-IS (FIRST LETTER UP, REST LOWER).  USED FOR
003100*    PARTNER, DEPENDENTS, PHONE-SERVICE, PAPERLESS-BILLING AND
003110*    CHURN.
003120 215-NORMALIZE-YES-NO.
003130     MOVE WS-YN-RAW                 TO WS-YN-UPPER.
003140     INSPECT WS-YN-UPPER CONVERTING WS-LOWER-ALPHA
003150             TO WS-UPPER-ALPHA.
003160     IF WS-YN-IS-YES OR WS-YN-IS-TRUE OR WS-YN-IS-ONE
003170         MOVE "Yes" TO WS-YN-RESULT
003180     ELSE
003190         IF WS-YN-IS-NO OR WS-YN-IS-FALSE OR WS-YN-IS-ZERO
003200                 OR WS-YN-RAW = SPACES
003210             MOVE "No" TO WS-YN-RESULT
003220         ELSE
003230             MOVE WS-YN-RAW TO WS-CAP-SOURCE (1:5)
003240             MOVE SPACES TO WS-CAP-SOURCE (6:5)
003250             PERFORM 217-CAPITALIZE-TEXT
003260             MOVE WS-CAP-RESULT (1:3) TO WS-YN-RESULT.
003270*
003280*    FIRST NON-BLANK CHARACTER UP, REST DOWN - NO FUNCTION
003290*    UPPER-CASE/LOWER-CASE ON THIS RELEASE OF THE COMPILER, SO
003300*    BOTH CASES ARE BUILT WITH INSPECT ... CONVERTING AND THE
003310*    RESULT IS ASSEMBLED FROM THE TWO.
003320 217-CAPITALIZE-TEXT.
003330     MOVE WS-CAP-SOURCE            TO WS-CAP-UPPER WS-CAP-LOWER.
003340     INSPECT WS-CAP-UPPER CONVERTING WS-LOWER-ALPHA
003350             TO WS-UPPER-ALPHA.
003360     INSPECT WS-CAP-LOWER CONVERTING WS-UPPER-ALPHA
003370             TO WS-LOWER-ALPHA.
003380     MOVE WS-CAP-LOWER             TO WS-CAP-RESULT.
003390     MOVE WS-CAP-UPPER (1:1)       TO WS-CAP-RESULT (1:1).
003400*
003410*    RULE 4 - TOTAL-CHARGES STILL MISSING (LEFT ZERO BY THE
003420*    PARSE STEP) AFTER PARSING - BACKFILL AS MONTHLY-CHARGES
003430*    TIMES TENURE.
003440 240-BACKFILL-TOTAL-CHARGES.
003450     IF CLN-TOTAL-CHARGES = ZERO
003460         COMPUTE CLN-TOTAL-CHARGES =
003470                 CLN-TENURE * CLN-MONTHLY-CHARGES.
003480*
003490*    RULE 1 - MONTHLY/TOTAL CHARGES ARRIVE AS TEXT.  BLANK OR A
003500*    SINGLE SPACE IS MISSING (LEFT ZERO FOR THE BACKFILL STEP
003510*    TO PICK UP).  IF THE TRIMMED TEXT IS ALREADY A PLAIN
003520*    NUMBER, USE IT.  OTHERWISE STRIP ONE LEADING '$'; IF A
003530*    SECOND '$' TURNS UP FARTHER IN (KNOWN FEED BUG - THE WHOLE
003540*    AMOUNT GETS DOUBLED, E.G. "$29.85$29.85"), KEEP ONLY THE
003550*    TEXT AHEAD OF THAT SECOND '$' AND PARSE THAT.  STILL NO
003560*    GOOD - LEAVE IT MISSING.  NO FUNCTION NUMVAL ON THIS
003570*    RELEASE OF THE COMPILER, SO THE DIGITS ARE WALKED ONE AT A
003580*    TIME INTO A PACKED WORK FIELD.
003590 300-PARSE-AMOUNT-FIELD.
003600     MOVE 0 TO WS-AMOUNT-VALUE.
003610     SET WS-AMOUNT-VALID-SW TO 0.
003620     INSPECT WS-AMOUNT-RAW-TEXT TALLYING WS-AMOUNT-LEN
003630             FOR CHARACTERS BEFORE INITIAL SPACE.
003640     IF WS-AMOUNT-LEN = 0
003650         GO TO 300-PARSE-AMOUNT-FIELD-EXIT.
003660     MOVE 1              TO WS-VALIDATE-START.
003670     MOVE WS-AMOUNT-LEN  TO WS-VALIDATE-LEN.
003680     PERFORM 310-VALIDATE-PLAIN-NUMBER.
003690     IF NOT WS-AMOUNT-VALID
003700         AND WS-AMOUNT-RAW-TEXT (1:1) = "$"
003710         MOVE 2 TO WS-VALIDATE-START
003720         COMPUTE WS-VALIDATE-LEN = WS-AMOUNT-LEN - 1
003730         PERFORM 320-FIND-SECOND-DOLLAR
003740         PERFORM 310-VALIDATE-PLAIN-NUMBER.
003750     IF WS-AMOUNT-VALID
003760         PERFORM 330-CONVERT-AMOUNT-TEXT.
003770 300-PARSE-AMOUNT-FIELD-EXIT.
003780     EXIT.
003790*
003800*    A SECOND '$' SOMEWHERE AFTER THE FIRST ONE MEANS THE FEED
003810*    DOUBLED THE AMOUNT - SHRINK THE VALIDATE WINDOW TO STOP
003820*    JUST SHORT OF IT.
003830 320-FIND-SECOND-DOLLAR.
003840     MOVE 0 TO WS-AMOUNT-DOLLAR-POS.
003850     PERFORM 321-SCAN-FOR-DOLLAR
003860             VARYING WS-AMOUNT-SCAN-PTR FROM WS-VALIDATE-START
003870             BY 1 UNTIL WS-AMOUNT-SCAN-PTR > WS-AMOUNT-LEN
003880                     OR WS-AMOUNT-DOLLAR-POS NOT = 0.
003890     IF WS-AMOUNT-DOLLAR-POS NOT = 0
003900         COMPUTE WS-VALIDATE-LEN =
003910                 WS-AMOUNT-DOLLAR-POS - WS-VALIDATE-START.
003920*
003930 321-SCAN-FOR-DOLLAR.
003940     IF WS-AMOUNT-RAW-TEXT (WS-AMOUNT-SCAN-PTR:1) = "$"
003950         MOVE WS-AMOUNT-SCAN-PTR TO WS-AMOUNT-DOLLAR-POS.
003960*
003970*    A "PLAIN NUMBER" IS DIGITS WITH AT MOST ONE DECIMAL POINT -
003980*    NO OTHER CHARACTERS ALLOWED IN THE WINDOW.
003990 310-VALIDATE-PLAIN-NUMBER.
004000     SET WS-AMOUNT-VALID-SW TO 1.
004010     SET WS-AMOUNT-POINT-SEEN-SW TO 0.
004020     IF WS-VALIDATE-LEN = 0
004030         SET WS-AMOUNT-VALID-SW TO 0
004040     ELSE
004050         PERFORM 311-CHECK-ONE-CHAR
004060             VARYING WS-AMOUNT-SCAN-PTR FROM WS-VALIDATE-START
004070             BY 1 UNTIL WS-AMOUNT-SCAN-PTR >
004080                        (WS-VALIDATE-START + WS-VALIDATE-LEN - 1).
004090*
004100 311-CHECK-ONE-CHAR.
004110     MOVE WS-AMOUNT-RAW-TEXT (WS-AMOUNT-SCAN-PTR:1)
004120                                  TO WS-AMOUNT-ONE-CHAR.
004130     IF WS-AMOUNT-ONE-CHAR = "."
004140         IF WS-AMOUNT-POINT-SEEN
004150             SET WS-AMOUNT-VALID-SW TO 0
004160         ELSE
004170             SET WS-AMOUNT-POINT-SEEN-SW TO 1
004180     ELSE
004190         IF WS-AMOUNT-ONE-CHAR NOT NUMERIC
004200             SET WS-AMOUNT-VALID-SW TO 0.
004210*
004220*    NO NUMVAL ON THIS BOX - WALK THE VALIDATED WINDOW ONE
004230*    CHARACTER AT A TIME BUILDING UP THE PACKED AMOUNT.
004240*    WHOLE-DOLLARS AND CENTS SPLIT ON THE DECIMAL POINT AS IT
004250*    IS FOUND.
004260 330-CONVERT-AMOUNT-TEXT.
004270     MOVE 0 TO WS-AMOUNT-WHOLE WS-AMOUNT-FRAC
004280               WS-AMOUNT-FRAC-DIGITS.
004290     SET WS-AMOUNT-POINT-SEEN-SW TO 0.
004300     PERFORM 331-CONVERT-AMOUNT-CHAR
004310             VARYING WS-AMOUNT-SCAN-PTR FROM WS-VALIDATE-START
004320             BY 1 UNTIL WS-AMOUNT-SCAN-PTR >
004330                        (WS-VALIDATE-START + WS-VALIDATE-LEN - 1).
004340     IF WS-AMOUNT-FRAC-DIGITS = 1
004350         COMPUTE WS-AMOUNT-FRAC = WS-AMOUNT-FRAC * 10.
004360     COMPUTE WS-AMOUNT-VALUE =
004370             WS-AMOUNT-WHOLE + (WS-AMOUNT-FRAC / 100).
004380*
004390 331-CONVERT-AMOUNT-CHAR.
004400     MOVE WS-AMOUNT-RAW-TEXT (WS-AMOUNT-SCAN-PTR:1)
004410                                  TO WS-AMOUNT-ONE-CHAR.
004420     IF WS-AMOUNT-ONE-CHAR = "."
004430         SET WS-AMOUNT-POINT-SEEN-SW TO 1
004440     ELSE
004450         IF WS-AMOUNT-POINT-SEEN
004460             IF WS-AMOUNT-FRAC-DIGITS < 2
004470                 COMPUTE WS-AMOUNT-FRAC =
004480                         WS-AMOUNT-FRAC * 10 + WS-AMOUNT-ONE-DIGIT
004490                 ADD 1 TO WS-AMOUNT-FRAC-DIGITS
004500         ELSE
004510             COMPUTE WS-AMOUNT-WHOLE =
004520                     WS-AMOUNT-WHOLE * 10 + WS-AMOUNT-ONE-DIGIT.
004530*
004540 X900-END-RTN.
004550     MOVE WS-RECORDS-IN            TO WS-DC-RECORDS-IN.
004560     MOVE WS-RECORDS-OUT           TO WS-DC-RECORDS-OUT.
004570     MOVE WS-DUPLICATES-DROPPED    TO WS-DC-DUPLICATES.
004580     DISPLAY "TCCLNS02 - RUN SUMMARY --------------"
004582             UPON CRT AT 1001.
004590     DISPLAY "  RECORDS READ         : " WS-DC-RECORDS-IN-R
004592             UPON CRT AT 1101.
004600     DISPLAY "  RECORDS WRITTEN      : " WS-DC-RECORDS-OUT-R
004602             UPON CRT AT 1201.
004610     DISPLAY "  DUPLICATES DROPPED   : " WS-DC-DUPLICATES-R
004612             UPON CRT AT 1301.
004620     CLOSE RAW-TAGGED-IN CLEAN-OUT.
004630     DISPLAY "TCCLNS02 - SUBSCRIBER CLEANSE - COMPLETE"
004632             UPON CRT AT 1401.
004640     STOP RUN.
