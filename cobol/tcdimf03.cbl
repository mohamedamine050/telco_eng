000100*THIS IS THE JOB-STEP-3 DIMENSION/FACT BUILD, NIGHTLY CHURN CYCLE
000120*****************************************************************
000130*                                                               *
000140*                    T C D I M F 0 3                            *
000150*          DIMENSION AND FACT TABLE BUILDER                     *
000160*                                                               *
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.        TCDIMF03.
000200 AUTHOR.            D. MCKAY.
000210 INSTALLATION.      TELESTAR COMMUNICATIONS INC - MIS DATA CTR.
000220 DATE-WRITTEN.      06/02/90.
000230 DATE-COMPILED.
000240 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260*****************************************************************
000270* REMARKS.
000280*   JOB STEP 3 OF THE NIGHTLY CHURN-ANALYSIS RUN.  READS THE
000290*   CLEAN SUBSCRIBER FILE PRODUCED BY TCCLNS02 AND, IN ONE
000300*   PASS, WRITES THE THREE DIMENSION FILES (CUSTOMER, SERVICE,
000310*   CONTRACT) AND THE FACT FILE (CHURN) THAT THE REPORTING
000320*   TOOLS AND TCFEAT04/TCINST05 READ DOWNSTREAM.  ACCUMULATES
000330*   OVERALL CHURN RATE, AVERAGE MONTHLY CHARGE AND AVERAGE
000340*   TENURE FOR THE NIGHTLY RUN LOG.
000350*****************************************************************
000360*
000370* CHANGE LOG
000380* ----------
000390* DATE     PROGRAMMER      REQUEST     DESCRIPTION
000400* -------- --------------- ----------- ----------------           TCDF0001
000410* 06/02/90 D.MCKAY         INITIAL     INITIAL VERSION -          TCDF0002
000420*                                      CUSTOMER/SERVICE/
000430*                                      CONTRACT DIMENSIONS AND
000440*                                      THE CHURN FACT FILE.
000450* 02/11/92 D.MCKAY         CR-0290     ADDED RUN-LOG CHURN RATE   TCDF0003
000460*                                      AND AVERAGE-CHARGE STATS.
000470* 08/04/94 S.LIN           CR-0421     ADDED AVERAGE-TENURE       TCDF0004
000480*                                      TO THE RUN LOG.
000490* 03/19/96 S.LIN           PR-0470     CORRECTED SENIOR-CITIZEN   TCDF0005
000500*                                      FLAG - WAS BEING WRITTEN
000510*                                      AS '1'/'0' INSTEAD OF
000520*                                      'Y'/'N' ON THE DIMENSION.
000530* 12/09/98 T.VASQUEZ       Y2K-0007    YEAR 2000 REVIEW - NO      TCDF0006
000540*                                      2-DIGIT YEAR FIELDS IN
000550*                                      THIS STEP.  CERTIFIED
000560*                                      Y2K COMPLIANT.
000570* 06/30/99 T.VASQUEZ       CR-0561     FINAL Y2K SIGN-OFF.        TCDF0007
000580* 08/26/01 P.ADEYEMI       CR-0640     SPLIT THE OLD SINGLE       TCDF0008
000590*                                      "SUBSCRIBER-DIM" FILE
000600*                                      INTO SEPARATE CUSTOMER,
000610*                                      SERVICE AND CONTRACT
000620*                                      DIMENSION FILES.
000630* 07/18/05 K.BRENNAN       CR-0789     REHOSTED FROM THE OLD      TCDF0009
000640*                                      MORTGAGE-EXTRACT SHELL
000650*                                      FOR THE CHURN PROJECT.
000660* 09/14/11 M.OSEI          CR-0940     FINAL CLEANUP FOR          TCDF0010
000670*                                      CURRENT RELEASE.
000672* 03/11/13 R.IBARRA        CR-1011     RUN-LOG DISPLAYS RECAST    TCDF0011
000674*                                      TO UPON CRT / AT
000676*                                      POSITIONING PER DATA CTR
000678*                                      CONSOLE STANDARD; CHURN
000679*                                      RATE NARROWED TO 1 DECIMAL
000680*                                      TO MATCH AVG-TENURE STYLE;
000681*                                      COUNTERS RECAST TO 77-
000682*                                      LEVEL PER STD 4.2.
000683*****************************************************************
000690*
000700 ENVIRONMENT DIVISION.
000710*
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     CONSOLE IS CRT.
000750*
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT CLEAN-IN        ASSIGN TO "CLEANOUT"
000790            ORGANIZATION IS LINE SEQUENTIAL.
000800     SELECT DIM-CUSTOMER-OUT ASSIGN TO "DIMCUST"
000810            ORGANIZATION IS LINE SEQUENTIAL.
000820     SELECT DIM-SERVICE-OUT  ASSIGN TO "DIMSVC"
000830            ORGANIZATION IS LINE SEQUENTIAL.
000840     SELECT DIM-CONTRACT-OUT ASSIGN TO "DIMCNTR"
000850            ORGANIZATION IS LINE SEQUENTIAL.
000860     SELECT FACT-CHURN-OUT   ASSIGN TO "FACTCHRN"
000870            ORGANIZATION IS LINE SEQUENTIAL.
000880*
000890 DATA DIVISION.
000900*
000910 FILE SECTION.
000920*
000930 FD  CLEAN-IN
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 295 CHARACTERS.
000960 01  CLEAN-IN-REC                     PIC X(295).
000970*
000980 FD  DIM-CUSTOMER-OUT
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 41 CHARACTERS.
001010 01  DIM-CUSTOMER-OUT-REC             PIC X(41).
001020*
001030 FD  DIM-SERVICE-OUT
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 168 CHARACTERS.
001060 01  DIM-SERVICE-OUT-REC              PIC X(168).
001070*
001080 FD  DIM-CONTRACT-OUT
001090     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 60 CHARACTERS.
001110 01  DIM-CONTRACT-OUT-REC             PIC X(60).
001120*
001130 FD  FACT-CHURN-OUT
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 78 CHARACTERS.
001160 01  FACT-CHURN-OUT-REC               PIC X(78).
001170*
001180 WORKING-STORAGE SECTION.
001190*
001200     COPY "TCCLEAN.DD.CBL".
001210     COPY "TCDIMC.DD.CBL".
001220     COPY "TCDIMS.DD.CBL".
001230     COPY "TCDIMK.DD.CBL".
001240     COPY "TCFACT.DD.CBL".
001250*
001260 01  WS-SWITCHES.
001270     05  EOF-CLEAN-SW                 PIC 9        VALUE 0.
001280         88  CLEAN-AT-EOF                          VALUE 1.
001290     05  FILLER                       PIC X(10).
001300*
001310 01  WS-COUNTERS.
001320     05  WS-RECORDS-IN                PIC 9(7) COMP-3 VALUE 0.
001340     05  FILLER                       PIC X(10).
001345*
001347*    FACT-STATS SCRATCH ITEM - STD 4.2 77-LEVEL FORM.
001349 77  WS-CHURNED-COUNT             PIC 9(7) COMP-3 VALUE 0.
001350*
001360 01  WS-ACCUMULATORS.
001370     05  WS-CHARGES-TOTAL             PIC S9(9)V99 COMP-3
001380                                                    VALUE 0.
001390     05  WS-TENURE-TOTAL              PIC 9(9) COMP-3
001400                                                    VALUE 0.
001410     05  WS-CHURN-RATE                PIC 9(3)V9   VALUE 0.
001420     05  WS-CHURN-RATE-R REDEFINES WS-CHURN-RATE
001430                                      PIC 9(4).
001440     05  WS-AVG-CHARGES               PIC S9(5)V99 COMP-3
001450                                                    VALUE 0.
001460     05  WS-AVG-TENURE                PIC 9(3)V9   VALUE 0.
001470     05  FILLER                       PIC X(10).
001480*
001490 01  WS-CASE-FOLD-TABLE.
001500     05  WS-LOWER-ALPHA    PIC X(26)
001510                 VALUE "abcdefghijklmnopqrstuvwxyz".
001520     05  WS-UPPER-ALPHA    PIC X(26)
001530                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001540     05  FILLER            PIC X(4).
001550*
001560 01  WS-FLAG-WORK.
001570     05  WS-FLAG-UPPER                PIC X(19).
001580         88  WS-FLAG-IS-YES           VALUE "YES                ".
001590*
001600*    DISPLAY-EDITED COPIES OF THE COMP-3 RUN COUNTERS FOR THE
001610*    END-OF-JOB REPORT.
001620 01  WS-DISPLAY-COUNTERS.
001630     05  WS-DC-RECORDS-IN             PIC ZZZZZZ9.
001640     05  WS-DC-RECORDS-IN-R REDEFINES WS-DC-RECORDS-IN
001650                                      PIC X(7).
001660     05  WS-DC-CHURNED-COUNT          PIC ZZZZZZ9.
001670     05  WS-DC-CHURNED-COUNT-R REDEFINES WS-DC-CHURNED-COUNT
001680                                      PIC X(7).
001690*
001700 PROCEDURE DIVISION.
001710*
001720 A010-MAIN-LINE.
001725     DISPLAY "TCDIMF03 - DIMENSION/FACT BUILD - "
001728             "STARTING" UPON CRT AT 0101.
001740     OPEN INPUT  CLEAN-IN
001750          OUTPUT DIM-CUSTOMER-OUT
001760                 DIM-SERVICE-OUT
001770                 DIM-CONTRACT-OUT
001780                 FACT-CHURN-OUT.
001790     PERFORM 100-PROCESS-ONE-RECORD THRU 100-PROCESS-ONE-EXIT
001800             UNTIL CLEAN-AT-EOF.
001810     PERFORM X900-END-RTN.
001820*
001830 100-PROCESS-ONE-RECORD.
001840     READ CLEAN-IN
001850         AT END SET CLEAN-AT-EOF TO TRUE
001860         NOT AT END PERFORM 110-BUILD-ALL-RECORDS.
001870 100-PROCESS-ONE-EXIT.
001880     EXIT.
001890*
001900 110-BUILD-ALL-RECORDS.
001910     MOVE CLEAN-IN-REC             TO TC-CLEAN-CUSTOMER-REC.
001920     ADD 1                         TO WS-RECORDS-IN.
001930     PERFORM 200-BUILD-DIM-CUSTOMER.
001940     PERFORM 300-BUILD-DIM-SERVICE.
001950     PERFORM 400-BUILD-DIM-CONTRACT.
001960     PERFORM 500-BUILD-FACT-CHURN.
001970     PERFORM 600-ACCUMULATE-FACT-STATS.
001980*
001990 200-BUILD-DIM-CUSTOMER.
002000     MOVE CLN-CUSTOMER-ID          TO DCU-CUSTOMER-ID.
002010     MOVE CLN-GENDER               TO DCU-GENDER.
002020     IF CLN-SENIOR-CITIZEN = 1
002030         MOVE "Y" TO DCU-IS-SENIOR-CITIZEN
002040     ELSE
002050         MOVE "N" TO DCU-IS-SENIOR-CITIZEN.
002060     PERFORM 210-TEST-YES-FLAG.
002070     IF WS-FLAG-IS-YES
002080         MOVE "Y" TO DCU-HAS-PARTNER
002090     ELSE
002100         MOVE "N" TO DCU-HAS-PARTNER.
002110     MOVE CLN-DEPENDENTS           TO WS-FLAG-UPPER.
002120     PERFORM 211-FOLD-FLAG-UPPER.
002130     IF WS-FLAG-IS-YES
002140         MOVE "Y" TO DCU-HAS-DEPENDENTS
002150     ELSE
002160         MOVE "N" TO DCU-HAS-DEPENDENTS.
002170     MOVE CLN-SOURCE-TAG           TO DCU-DATA-SOURCE.
002180     MOVE TC-DIM-CUSTOMER-REC      TO DIM-CUSTOMER-OUT-REC.
002190     WRITE DIM-CUSTOMER-OUT-REC.
002200*
002210*    PARTNER FLAG IS TESTED FIRST - SHARE THE FOLD LOGIC.
002220 210-TEST-YES-FLAG.
002230     MOVE CLN-PARTNER              TO WS-FLAG-UPPER.
002240     PERFORM 211-FOLD-FLAG-UPPER.
002250*
002260 211-FOLD-FLAG-UPPER.
002270     INSPECT WS-FLAG-UPPER CONVERTING WS-LOWER-ALPHA
002280             TO WS-UPPER-ALPHA.
002290*
002300 300-BUILD-DIM-SERVICE.
002310     MOVE CLN-CUSTOMER-ID          TO DSV-CUSTOMER-ID.
002320     MOVE CLN-PHONE-SERVICE        TO WS-FLAG-UPPER.
002330     PERFORM 211-FOLD-FLAG-UPPER.
002340     IF WS-FLAG-IS-YES
002350         MOVE "Y" TO DSV-PHONE-SERVICE
002360     ELSE
002370         MOVE "N" TO DSV-PHONE-SERVICE.
002380     MOVE CLN-MULTIPLE-LINES       TO DSV-MULTIPLE-LINES.
002390     MOVE CLN-INTERNET-SERVICE     TO DSV-INTERNET-SERVICE.
002400     MOVE CLN-ONLINE-SECURITY      TO DSV-ONLINE-SECURITY.
002410     MOVE CLN-ONLINE-BACKUP        TO DSV-ONLINE-BACKUP.
002420     MOVE CLN-DEVICE-PROTECTION    TO DSV-DEVICE-PROTECTION.
002430     MOVE CLN-TECH-SUPPORT         TO DSV-TECH-SUPPORT.
002440     MOVE CLN-STREAMING-TV         TO DSV-STREAMING-TV.
002450     MOVE CLN-STREAMING-MOVIES     TO DSV-STREAMING-MOVIES.
002460     MOVE TC-DIM-SERVICE-REC       TO DIM-SERVICE-OUT-REC.
002470     WRITE DIM-SERVICE-OUT-REC.
002480*
002490 400-BUILD-DIM-CONTRACT.
002500     MOVE CLN-CUSTOMER-ID          TO DCN-CUSTOMER-ID.
002510     MOVE CLN-CONTRACT             TO DCN-CONTRACT-TYPE.
002520     MOVE CLN-PAPERLESS-BILLING    TO WS-FLAG-UPPER.
002530     PERFORM 211-FOLD-FLAG-UPPER.
002540     IF WS-FLAG-IS-YES
002550         MOVE "Y" TO DCN-PAPERLESS-BILLING
002560     ELSE
002570         MOVE "N" TO DCN-PAPERLESS-BILLING.
002580     MOVE CLN-PAYMENT-METHOD       TO DCN-PAYMENT-METHOD.
002590     MOVE TC-DIM-CONTRACT-REC      TO DIM-CONTRACT-OUT-REC.
002600     WRITE DIM-CONTRACT-OUT-REC.
002610*
002620 500-BUILD-FACT-CHURN.
002630     MOVE CLN-TENURE               TO FCH-TENURE-MONTHS.
002640     MOVE CLN-MONTHLY-CHARGES      TO FCH-MONTHLY-CHARGES.
002650     MOVE CLN-TOTAL-CHARGES        TO FCH-TOTAL-CHARGES.
002660     IF CLN-CHURN = "Yes"
002670         MOVE "Y" TO FCH-HAS-CHURNED
002680     ELSE
002690         MOVE "N" TO FCH-HAS-CHURNED.
002700     MOVE CLN-CUSTOMER-FEEDBACK    TO FCH-CUSTOMER-FEEDBACK.
002710     MOVE CLN-SOURCE-TAG           TO FCH-DATA-SOURCE.
002720     MOVE TC-FACT-CHURN-REC        TO FACT-CHURN-OUT-REC.
002730     WRITE FACT-CHURN-OUT-REC.
002740*
002750*    RUN-LOG STATISTICS - OVERALL CHURN RATE, AVERAGE MONTHLY
002760*    CHARGE, AVERAGE TENURE ACROSS EVERY CUSTOMER PROCESSED.
002770 600-ACCUMULATE-FACT-STATS.
002780     IF FCH-CHURNED
002790         ADD 1 TO WS-CHURNED-COUNT.
002800     ADD FCH-MONTHLY-CHARGES       TO WS-CHARGES-TOTAL.
002810     ADD FCH-TENURE-MONTHS         TO WS-TENURE-TOTAL.
002820*
002830 X900-END-RTN.
002840     IF WS-RECORDS-IN > 0
002850         COMPUTE WS-CHURN-RATE ROUNDED =
002860                 (WS-CHURNED-COUNT / WS-RECORDS-IN) * 100
002870         COMPUTE WS-AVG-CHARGES ROUNDED =
002880                 WS-CHARGES-TOTAL / WS-RECORDS-IN
002890         COMPUTE WS-AVG-TENURE ROUNDED =
002900                 WS-TENURE-TOTAL / WS-RECORDS-IN.
002910     MOVE WS-RECORDS-IN            TO WS-DC-RECORDS-IN.
002920     MOVE WS-CHURNED-COUNT         TO WS-DC-CHURNED-COUNT.
002930     DISPLAY "TCDIMF03 - RUN SUMMARY --------------"
002932             UPON CRT AT 1001.
002940     DISPLAY "  CUSTOMERS PROCESSED  : " WS-DC-RECORDS-IN-R
002942             UPON CRT AT 1101.
002950     DISPLAY "  CUSTOMERS CHURNED    : " WS-DC-CHURNED-COUNT-R
002952             UPON CRT AT 1201.
002960     DISPLAY "  OVERALL CHURN RATE % : " WS-CHURN-RATE
002962             UPON CRT AT 1301.
002970     DISPLAY "  AVG MONTHLY CHARGES  : " WS-AVG-CHARGES
002972             UPON CRT AT 1401.
002980     DISPLAY "  AVG TENURE (MONTHS)  : " WS-AVG-TENURE
002982             UPON CRT AT 1501.
002990     CLOSE CLEAN-IN DIM-CUSTOMER-OUT DIM-SERVICE-OUT
003000           DIM-CONTRACT-OUT FACT-CHURN-OUT.
003010     DISPLAY "TCDIMF03 - DIMENSION/FACT BUILD - COMPLETE"
003012             UPON CRT AT 1601.
003020     STOP RUN.
