000100*THIS IS THE JOB-STEP-1 EXTRACT AS RUN IN THE NIGHTLY CHURN CYCLE
000120*****************************************************************
000130*                                                               *
000140*                    T C E X T R 0 1                            *
000150*          SUBSCRIBER EXTRACT / FEED-TAG STEP                   *
000160*                                                               *
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.        TCEXTR01.
000200 AUTHOR.            R. OKAFOR.
000210 INSTALLATION.      TELESTAR COMMUNICATIONS INC - MIS DATA CTR.
000220 DATE-WRITTEN.      03/14/87.
000230 DATE-COMPILED.
000240 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260*****************************************************************
000270* REMARKS.
000280*   JOB STEP 1 OF THE NIGHTLY CHURN-ANALYSIS RUN.  READS THE
000290*   PRIMARY SUBSCRIBER FEED AND THE SECONDARY (BACKUP-SYSTEM)
000300*   FEED, TAGS EVERY RECORD WITH ITS DATASOURCE, AND MERGES
000310*   BOTH INTO ONE TAGGED EXTRACT FOR JOB STEP 2 (TCCLNS02).
000320*   COUNTS RECORDS READ AND THE YES/NO CHURN SPLIT PER FEED FOR
000330*   THE NIGHTLY RUN LOG.
000340*****************************************************************
000350*
000360* CHANGE LOG
000370* ----------
000380* DATE     PROGRAMMER      REQUEST     DESCRIPTION
000390* -------- --------------- ----------- ----------------           TCEX0001
000400* 03/14/87 R.OKAFOR        INITIAL     INITIAL VERSION -          TCEX0002
000410*                                      MERGE PRIMARY AND SECONDARY
000420*                                      SUBSCRIBER FEEDS.          TCEX0003
000430* 09/02/88 R.OKAFOR        CR-0114     ADD CHURN YES/NO TALLY     TCEX0004
000440*                                      TO THE RUN LOG.
000450* 05/19/90 D.MCKAY         CR-0233     DEFAULT SECONDARY FEED     TCEX0005
000460*                                      SOURCE TAG TO 'JSON'
000470*                                      WHEN THE FEED LEAVES IT
000480*                                      BLANK.
000490* 11/03/92 D.MCKAY         PR-0301     FIXED PRIMARY-COUNT        TCEX0006
000500*                                      DOUBLE-INCREMENTING ON
000510*                                      RESTART.
000520* 02/27/94 S.LIN           CR-0410     WIDENED FEEDBACK TEXT      TCEX0007
000530*                                      FIELD PASS-THROUGH TO
000540*                                      40 BYTES PER MKT REQ.
000550* 08/15/96 S.LIN           CR-0488     ADDED SECONDARY-FEED       TCEX0008
000560*                                      RECORD COUNT DISPLAY.
000570* 12/09/98 T.VASQUEZ       Y2K-0007    YEAR 2000 REVIEW - NO      TCEX0009
000580*                                      2-DIGIT YEAR FIELDS IN
000590*                                      THIS STEP.  CERTIFIED
000600*                                      Y2K COMPLIANT.
000610* 06/30/99 T.VASQUEZ       CR-0561     FINAL Y2K SIGN-OFF.        TCEX0010
000620* 04/11/01 P.ADEYEMI       CR-0632     ADDED RUN-LOG BANNER       TCEX0011
000630*                                      LINES FOR OPERATIONS.
000640* 10/22/03 P.ADEYEMI       PR-0700     CORRECTED CHURN TALLY      TCEX0012
000650*                                      ON A BLANK CHURN FIELD.
000660* 07/18/05 K.BRENNAN       CR-0789     REHOSTED FROM THE OLD      TCEX0013
000670*                                      MORTGAGE-EXTRACT SHELL
000680*                                      FOR THE CHURN PROJECT.
000690* 03/05/08 K.BRENNAN       CR-0855     LOGICAL FILE NAMES         TCEX0014
000700*                                      STANDARDIZED (PRIFEED,
000710*                                      SECFEED, RAWTAG).
000720* 09/14/11 M.OSEI          CR-0940     FINAL CLEANUP FOR          TCEX0015
000730*                                      CURRENT RELEASE.
000732* 03/11/13 R.IBARRA        CR-1011     RUN-LOG DISPLAYS RECAST    TCEX0016
000734*                                      TO UPON CRT / AT
000736*                                      POSITIONING PER DATA CTR
000738*                                      CONSOLE STANDARD; RUN
000739*                                      COUNTERS RECAST TO 77-
000740*                                      LEVEL PER STD 4.2.
000741*****************************************************************
000750*
000760 ENVIRONMENT DIVISION.
000770*
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     CONSOLE IS CRT.
000810*
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT PRIMARY-FEED   ASSIGN TO "PRIFEED"
000850            ORGANIZATION IS LINE SEQUENTIAL.
000860     SELECT SECONDARY-FEED ASSIGN TO "SECFEED"
000870            ORGANIZATION IS LINE SEQUENTIAL.
000880     SELECT RAW-TAGGED-OUT ASSIGN TO "RAWTAG"
000890            ORGANIZATION IS LINE SEQUENTIAL.
000900*
000910 DATA DIVISION.
000920*
000930 FILE SECTION.
000940*
000950 FD  PRIMARY-FEED
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 352 CHARACTERS.
000980 01  PRIMARY-FEED-REC                PIC X(352).
000990*
001000 FD  SECONDARY-FEED
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 352 CHARACTERS.
001030 01  SECONDARY-FEED-REC              PIC X(352).
001040*
001050 FD  RAW-TAGGED-OUT
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 352 CHARACTERS.
001080 01  RAW-TAGGED-OUT-REC              PIC X(352).
001090*
001100 WORKING-STORAGE SECTION.
001110*
001120*    SCRATCH AREA - SHARED FOR BOTH FEEDS, ONE RECORD AT A TIME.
001130     COPY "TCRAW.DD.CBL".
001140*
001150 01  WS-SWITCHES.
001160     05  EOF-PRIMARY-SW               PIC 9         VALUE 0.
001170         88  PRIMARY-AT-EOF                         VALUE 1.
001180     05  EOF-SECONDARY-SW             PIC 9         VALUE 0.
001190         88  SECONDARY-AT-EOF                       VALUE 1.
001200     05  FILLER                       PIC X(10).
001210*
001220 01  WS-COUNTERS.
001230     05  WS-PRIMARY-COUNT             PIC 9(7) COMP-3 VALUE 0.
001250     05  WS-PRIMARY-YES-COUNT         PIC 9(7) COMP-3 VALUE 0.
001260     05  WS-PRIMARY-NO-COUNT          PIC 9(7) COMP-3 VALUE 0.
001270     05  WS-SECONDARY-YES-COUNT       PIC 9(7) COMP-3 VALUE 0.
001280     05  WS-SECONDARY-NO-COUNT        PIC 9(7) COMP-3 VALUE 0.
001300     05  FILLER                       PIC X(10).
001305*
001307*    RUN-TOTAL SCRATCH ITEMS - STD 4.2 77-LEVEL FORM.
001312 77  WS-SECONDARY-COUNT           PIC 9(7) COMP-3 VALUE 0.
001314 77  WS-GRAND-TOTAL-COUNT         PIC 9(7) COMP-3 VALUE 0.
001316*
001320*    ALTERNATE NUMERIC/ALPHA VIEWS OF THE FEED RECORD COUNTS
001330*    KEPT FOR THE RUN-LOG DISPLAY LINES (SO THE LOG READS THE
001340*    SAME REGARDLESS OF WHICH RELEASE PRODUCED IT).
001350 01  WS-DISPLAY-COUNT-AREA.
001360     05  WS-DC-PRIMARY               PIC ZZZZZZ9.
001370     05  WS-DC-PRIMARY-R REDEFINES WS-DC-PRIMARY
001380                                      PIC X(7).
001390     05  WS-DC-SECONDARY             PIC ZZZZZZ9.
001400     05  WS-DC-SECONDARY-R REDEFINES WS-DC-SECONDARY
001410                                      PIC X(7).
001420     05  WS-DC-GRAND-TOTAL           PIC ZZZZZZ9.
001430     05  WS-DC-GRAND-TOTAL-R REDEFINES WS-DC-GRAND-TOTAL
001440                                      PIC X(7).
001450     05  FILLER                      PIC X(6).
001460*
001470 01  WS-TEXT-WORK.
001480     05  WS-CHURN-UPPER               PIC X(5).
001490         88  WS-CHURN-UPPER-IS-YES    VALUE "YES  ".
001500     05  FILLER                       PIC X(9).
001510*
001520 01  WS-CASE-FOLD-TABLE.
001530     05  WS-LOWER-ALPHA    PIC X(26)
001540                 VALUE "abcdefghijklmnopqrstuvwxyz".
001550     05  WS-UPPER-ALPHA    PIC X(26)
001560                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001570     05  FILLER            PIC X(4).
001580*
001590 PROCEDURE DIVISION.
001600*
001610 A010-MAIN-LINE.
001615     DISPLAY "TCEXTR01 - SUBSCRIBER EXTRACT/TAG - "
001618             "STARTING" UPON CRT AT 0101.
001630     OPEN INPUT  PRIMARY-FEED
001640                 SECONDARY-FEED
001650          OUTPUT RAW-TAGGED-OUT.
001660     PERFORM 100-PROCESS-PRIMARY THRU 100-PROCESS-PRIMARY-EXIT
001670             UNTIL PRIMARY-AT-EOF.
001680     PERFORM 200-PROCESS-SECONDARY
001690             THRU 200-PROCESS-SECONDARY-EXIT
001700             UNTIL SECONDARY-AT-EOF.
001710     PERFORM X900-END-RTN.
001720*
001730*    LOOP OVER THE PRIMARY FEED - EVERY RECORD IS TAGGED "CSV".
001740 100-PROCESS-PRIMARY.
001750     READ PRIMARY-FEED
001760         AT END SET PRIMARY-AT-EOF TO TRUE
001770         NOT AT END PERFORM 110-TAG-PRIMARY-RECORD.
001780 100-PROCESS-PRIMARY-EXIT.
001790     EXIT.
001800*
001810 110-TAG-PRIMARY-RECORD.
001820     MOVE PRIMARY-FEED-REC        TO TC-RAW-CUSTOMER-REC.
001830     MOVE "CSV"                   TO RAW-SOURCE-TAG.
001840     ADD 1                        TO WS-PRIMARY-COUNT.
001850     PERFORM 300-TALLY-CHURN-FIELD.
001860     IF WS-CHURN-UPPER-IS-YES
001870         ADD 1 TO WS-PRIMARY-YES-COUNT
001880     ELSE
001890         ADD 1 TO WS-PRIMARY-NO-COUNT.
001900     MOVE TC-RAW-CUSTOMER-REC     TO RAW-TAGGED-OUT-REC.
001910     WRITE RAW-TAGGED-OUT-REC.
001920*
001930*    LOOP OVER THE SECONDARY (BACKUP-SYSTEM) FEED - CARRY ITS
001940*    OWN SOURCE TAG, DEFAULTING TO "JSON" WHEN LEFT BLANK.
001950 200-PROCESS-SECONDARY.
001960     READ SECONDARY-FEED
001970         AT END SET SECONDARY-AT-EOF TO TRUE
001980         NOT AT END PERFORM 210-TAG-SECONDARY-RECORD.
001990 200-PROCESS-SECONDARY-EXIT.
002000     EXIT.
002010*
002020 210-TAG-SECONDARY-RECORD.
002030     MOVE SECONDARY-FEED-REC      TO TC-RAW-CUSTOMER-REC.
002040     IF RAW-SOURCE-TAG = SPACES
002050         MOVE "json"              TO RAW-SOURCE-TAG.
002060     ADD 1                        TO WS-SECONDARY-COUNT.
002070     PERFORM 300-TALLY-CHURN-FIELD.
002080     IF WS-CHURN-UPPER-IS-YES
002090         ADD 1 TO WS-SECONDARY-YES-COUNT
002100     ELSE
002110         ADD 1 TO WS-SECONDARY-NO-COUNT.
002120     MOVE TC-RAW-CUSTOMER-REC     TO RAW-TAGGED-OUT-REC.
002130     WRITE RAW-TAGGED-OUT-REC.
002140*
002150*    CASE-FOLD THE RAW CHURN TEXT SO "yes"/"Yes"/"YES" ALL TEST
002160*    THE SAME AGAINST WS-CHURN-UPPER-IS-YES ABOVE.
002170 300-TALLY-CHURN-FIELD.
002180     MOVE RAW-CHURN                TO WS-CHURN-UPPER.
002190     INSPECT WS-CHURN-UPPER CONVERTING WS-LOWER-ALPHA
002200             TO WS-UPPER-ALPHA.
002210*
002220 X900-END-RTN.
002230     MOVE WS-PRIMARY-COUNT   TO WS-DC-PRIMARY.
002240     MOVE WS-SECONDARY-COUNT TO WS-DC-SECONDARY.
002250     COMPUTE WS-GRAND-TOTAL-COUNT =
002260             WS-PRIMARY-COUNT + WS-SECONDARY-COUNT.
002270     MOVE WS-GRAND-TOTAL-COUNT TO WS-DC-GRAND-TOTAL.
002280     DISPLAY "TCEXTR01 - RUN SUMMARY --------------"
002282             UPON CRT AT 1001.
002290     DISPLAY "  PRIMARY FEED    RECORDS EXTRACTED: "
002300             WS-DC-PRIMARY-R UPON CRT AT 1101.
002310     DISPLAY "  PRIMARY FEED    CHURN-YES / CHURN-NO: "
002320             WS-PRIMARY-YES-COUNT " / " WS-PRIMARY-NO-COUNT
002322             UPON CRT AT 1201.
002330     DISPLAY "  SECONDARY FEED  RECORDS EXTRACTED: "
002340             WS-DC-SECONDARY-R UPON CRT AT 1301.
002350     DISPLAY "  SECONDARY FEED  CHURN-YES / CHURN-NO: "
002360             WS-SECONDARY-YES-COUNT " / " WS-SECONDARY-NO-COUNT
002362             UPON CRT AT 1401.
002370     DISPLAY "  TOTAL RECORDS EXTRACTED (BOTH FEEDS): "
002380             WS-DC-GRAND-TOTAL-R UPON CRT AT 1501.
002390     CLOSE PRIMARY-FEED SECONDARY-FEED RAW-TAGGED-OUT.
002400     DISPLAY "TCEXTR01 - SUBSCRIBER EXTRACT/TAG - COMPLETE"
002402             UPON CRT AT 1601.
002410     STOP RUN.
