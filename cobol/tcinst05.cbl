000100*THIS IS THE JOB-STEP-5 INSIGHTS ROLLUP, NIGHTLY CHURN CYCLE
000120*****************************************************************
000130*                                                               *
000140*                    T C I N S T 0 5                            *
000150*          CHURN INSIGHTS AGGREGATION STEP                      *
000160*                                                               *
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.        TCINST05.
000200 AUTHOR.            T. VASQUEZ.
000210 INSTALLATION.      TELESTAR COMMUNICATIONS INC - MIS DATA CTR.
000220 DATE-WRITTEN.      11/07/94.
000230 DATE-COMPILED.
000240 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260*****************************************************************
000270* REMARKS.
000280*   JOB STEP 5 (LAST STEP) OF THE NIGHTLY CHURN-ANALYSIS RUN.
000290*   THE FEATURE FILE (TCFEAT04) DOES NOT CARRY EVERY GROUPING
000300*   FIELD THE INSIGHTS NEED (CONTRACT TYPE, INTERNET SERVICE,
000310*   PAYMENT METHOD, GENDER, SENIOR-CITIZEN LIVE ONLY ON THE
000320*   CLEAN FILE), SO THIS STEP READS THE FEATURE FILE AND THE
000330*   CLEAN FILE IN LOCK-STEP, ONE RECORD FROM EACH PER CUSTOMER,
000340*   THE SAME WAY THE OLD ACCOUNT-RECON RUN MATCHES ITS MASTER
000350*   AND TRANSACTION FILES.  BOTH FILES CARRY THE SAME CUSTOMERS
000360*   IN THE SAME ORDER (BOTH DESCEND FROM THE SAME CLEAN-FILE
000370*   PASS), SO THE CUSTOMER-IDS MUST MATCH RECORD FOR RECORD -
000380*   A MISMATCH ABORTS THE STEP.
000390*   ACCUMULATES EIGHT GROUPINGS (SEE BUSINESS SPEC) AND WRITES
000400*   ONE INSIGHT ROW PER GROUP, IN A FIXED ORDER, PLUS ONE FINAL
000410*   OVERALL-SUMMARY ROW.
000420*****************************************************************
000430*
000440* CHANGE LOG
000450* ----------
000460* DATE     PROGRAMMER      REQUEST     DESCRIPTION
000470* -------- --------------- ----------- ----------------           TCIN0001
000480* 11/07/94 T.VASQUEZ       INITIAL     INITIAL VERSION - FIVE     TCIN0002
000490*                                      GROUPINGS (CONTRACT,
000500*                                      INTERNET, PAYMENT,
000510*                                      TENURE GROUP, GENDER).
000520* 03/25/98 T.VASQUEZ       CR-0540     ADDED SENIOR-CITIZEN       TCIN0003
000530*                                      AND CHARGES-GROUP
000540*                                      GROUPINGS.
000550* 12/09/98 T.VASQUEZ       Y2K-0007    YEAR 2000 REVIEW - NO      TCIN0004
000560*                                      2-DIGIT YEAR FIELDS IN
000570*                                      THIS STEP.  CERTIFIED
000580*                                      Y2K COMPLIANT.
000590* 06/30/99 T.VASQUEZ       CR-0561     FINAL Y2K SIGN-OFF.        TCIN0005
000600* 09/12/00 P.ADEYEMI       CR-0605     ADDED THE OVERALL-         TCIN0006
000610*                                      SUMMARY ROW AT THE
000620*                                      BOTTOM OF THE FILE.
000630* 04/03/03 P.ADEYEMI       PR-0710     ADDED THE CUSTOMER-ID      TCIN0007
000640*                                      MATCH CHECK ON THE
000650*                                      PAIRED READ - A PRIOR
000660*                                      OUT-OF-STEP RUN HAD
000670*                                      SILENTLY MISCOUNTED
000680*                                      EVERY GROUP.
000690* 07/18/05 K.BRENNAN       CR-0789     REHOSTED FROM THE OLD      TCIN0008
000700*                                      MORTGAGE-EXTRACT SHELL
000710*                                      FOR THE CHURN PROJECT.
000720* 09/14/11 M.OSEI          CR-0940     FINAL CLEANUP FOR          TCIN0009
000730*                                      CURRENT RELEASE.
000732* 03/11/13 R.IBARRA        CR-1011     RUN-LOG DISPLAYS RECAST    TCIN0010
000734*                                      TO UPON CRT / AT
000736*                                      POSITIONING PER DATA CTR
000738*                                      CONSOLE STANDARD; MATCH
000739*                                      COUNTERS RECAST TO 77-
000740*                                      LEVEL PER STD 4.2.
000741* 06/02/14 R.IBARRA        PR-1055     CORRECTED THREE            TCIN0011
000742*                                      ACCUMULATOR STATEMENTS
000743*                                      TRUNCATED BY A COLUMN-73
000744*                                      REFORMAT UTILITY -
000745*                                      CONTRACT, INTERNET AND
000746*                                      TENURE-GROUP CHARGES
000747*                                      ACCUMULATORS WERE NOT
000748*                                      BEING ADDED TO.
000749*****************************************************************
000750*
000760 ENVIRONMENT DIVISION.
000770*
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     CONSOLE IS CRT.
000810*
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT FEATURE-IN     ASSIGN TO "FEATOUT"
000850            ORGANIZATION IS LINE SEQUENTIAL.
000860     SELECT CLEAN-IN       ASSIGN TO "CLEANOUT"
000870            ORGANIZATION IS LINE SEQUENTIAL.
000880     SELECT INSIGHT-OUT    ASSIGN TO "INSTOUT"
000890            ORGANIZATION IS LINE SEQUENTIAL.
000900*
000910 DATA DIVISION.
000920*
000930 FILE SECTION.
000940*
000950 FD  FEATURE-IN
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 71 CHARACTERS.
000980 01  FEATURE-IN-REC                   PIC X(71).
000990*
001000 FD  CLEAN-IN
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 295 CHARACTERS.
001030 01  CLEAN-IN-REC                     PIC X(295).
001040*
001050 FD  INSIGHT-OUT
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 131 CHARACTERS.
001080 01  INSIGHT-OUT-REC                  PIC X(131).
001090*
001100 WORKING-STORAGE SECTION.
001110*
001120     COPY "TCFEAT.DD.CBL".
001130     COPY "TCCLEAN.DD.CBL".
001140     COPY "TCINSIT.DD.CBL".
001150*
001160 01  WS-SWITCHES.
001170     05  EOF-FEATURE-SW               PIC 9        VALUE 0.
001180         88  FEATURE-AT-EOF                        VALUE 1.
001190     05  EOF-CLEAN-SW                 PIC 9        VALUE 0.
001200         88  CLEAN-AT-EOF                          VALUE 1.
001210     05  WS-CHURNED-THIS-CUST-SW      PIC 9        VALUE 0.
001220         88  WS-CHURNED-THIS-CUST                  VALUE 1.
001230     05  FILLER                       PIC X(10).
001240*
001250 01  WS-COUNTERS.
001270     05  WS-INSIGHT-ROWS-WRITTEN      PIC 9(7) COMP-3 VALUE 0.
001290     05  FILLER                       PIC X(10).
001295*
001297*    MATCH/EMIT SCRATCH ITEMS - STD 4.2 77-LEVEL FORM.
001298 77  WS-PAIRS-MATCHED             PIC 9(7) COMP-3 VALUE 0.
001299 77  WS-TBL-IDX                   PIC 9(2) COMP  VALUE 0.
001300*
001310*    DISPLAY-EDITED COPIES OF THE COMP-3 RUN COUNTERS - THE
001320*    END-OF-JOB REPORT PRINTS THESE, NOT THE PACKED FIELDS.
001330 01  WS-DISPLAY-COUNTERS.
001340     05  WS-DC-PAIRS                  PIC ZZZZZZ9.
001350     05  WS-DC-PAIRS-R REDEFINES WS-DC-PAIRS
001360                                      PIC X(7).
001370     05  WS-DC-ROWS-WRITTEN           PIC ZZZZZZ9.
001380     05  WS-DC-ROWS-WRITTEN-R REDEFINES WS-DC-ROWS-WRITTEN
001390                                      PIC X(7).
001400     05  WS-DC-CONTRACT-CATS          PIC Z9.
001410     05  WS-DC-CONTRACT-CATS-R REDEFINES WS-DC-CONTRACT-CATS
001420                                      PIC XX.
001430*
001440*    ONE GENERIC GROUP-ACCUMULATOR SHAPE, REPEATED BELOW FOR
001450*    EACH OF THE SEVEN CATEGORY GROUPINGS - THE SHOP DOES NOT
001460*    RUN DYNAMIC-TABLE CALLS, SO EACH GROUPING GETS ITS OWN
001470*    COPY OF THE TABLE.
001480*
001490 01  WS-TBL-CONTRACT.
001500     05  WS-TBL-CONTRACT-COUNT        PIC 9(2) COMP  VALUE 0.
001510     05  WS-TBL-CONTRACT-ENTRY OCCURS 10 TIMES
001520                 INDEXED BY WS-IX-CONTRACT.
001530         10  WS-TC-CATEGORY           PIC X(25).
001540         10  WS-TC-TOTAL              PIC 9(7) COMP  VALUE 0.
001550         10  WS-TC-CHURNED            PIC 9(7) COMP  VALUE 0.
001560         10  WS-TC-SUM-CHARGES        PIC S9(9)V99 COMP-3
001570                                                    VALUE 0.
001580         10  WS-TC-SUM-TENURE         PIC 9(9) COMP-3 VALUE 0.
001590         10  WS-TC-SUM-TOTAL          PIC S9(11)V99 COMP-3
001600                                                    VALUE 0.
001610*
001620 01  WS-TBL-INTERNET.
001630     05  WS-TBL-INTERNET-COUNT        PIC 9(2) COMP  VALUE 0.
001640     05  WS-TBL-INTERNET-ENTRY OCCURS 10 TIMES
001650                 INDEXED BY WS-IX-INTERNET.
001660         10  WS-TI-CATEGORY           PIC X(25).
001670         10  WS-TI-TOTAL              PIC 9(7) COMP  VALUE 0.
001680         10  WS-TI-CHURNED            PIC 9(7) COMP  VALUE 0.
001690         10  WS-TI-SUM-CHARGES        PIC S9(9)V99 COMP-3
001700                                                    VALUE 0.
001710         10  WS-TI-SUM-TENURE         PIC 9(9) COMP-3 VALUE 0.
001720         10  WS-TI-SUM-TOTAL          PIC S9(11)V99 COMP-3
001730                                                    VALUE 0.
001740*
001750 01  WS-TBL-PAYMENT.
001760     05  WS-TBL-PAYMENT-COUNT         PIC 9(2) COMP  VALUE 0.
001770     05  WS-TBL-PAYMENT-ENTRY OCCURS 10 TIMES
001780                 INDEXED BY WS-IX-PAYMENT.
001790         10  WS-TP-CATEGORY           PIC X(25).
001800         10  WS-TP-TOTAL              PIC 9(7) COMP  VALUE 0.
001810         10  WS-TP-CHURNED            PIC 9(7) COMP  VALUE 0.
001820         10  WS-TP-SUM-CHARGES        PIC S9(9)V99 COMP-3
001830                                                    VALUE 0.
001840         10  WS-TP-SUM-TENURE         PIC 9(9) COMP-3 VALUE 0.
001850         10  WS-TP-SUM-TOTAL          PIC S9(11)V99 COMP-3
001860                                                    VALUE 0.
001870*
001880 01  WS-TBL-TENURE-GRP.
001890     05  WS-TBL-TENURE-GRP-COUNT      PIC 9(2) COMP  VALUE 0.
001900     05  WS-TBL-TENURE-GRP-ENTRY OCCURS 10 TIMES
001910                 INDEXED BY WS-IX-TENURE-GRP.
001920         10  WS-TG-CATEGORY           PIC X(25).
001930         10  WS-TG-TOTAL              PIC 9(7) COMP  VALUE 0.
001940         10  WS-TG-CHURNED            PIC 9(7) COMP  VALUE 0.
001950         10  WS-TG-SUM-CHARGES        PIC S9(9)V99 COMP-3
001960                                                    VALUE 0.
001970         10  WS-TG-SUM-TENURE         PIC 9(9) COMP-3 VALUE 0.
001980         10  WS-TG-SUM-TOTAL          PIC S9(11)V99 COMP-3
001990                                                    VALUE 0.
002000*
002010 01  WS-TBL-GENDER.
002020     05  WS-TBL-GENDER-COUNT          PIC 9(2) COMP  VALUE 0.
002030     05  WS-TBL-GENDER-ENTRY OCCURS 10 TIMES
002040                 INDEXED BY WS-IX-GENDER.
002050         10  WS-TN-CATEGORY           PIC X(25).
002060         10  WS-TN-TOTAL              PIC 9(7) COMP  VALUE 0.
002070         10  WS-TN-CHURNED            PIC 9(7) COMP  VALUE 0.
002080         10  WS-TN-SUM-CHARGES        PIC S9(9)V99 COMP-3
002090                                                    VALUE 0.
002100         10  WS-TN-SUM-TENURE         PIC 9(9) COMP-3 VALUE 0.
002110         10  WS-TN-SUM-TOTAL          PIC S9(11)V99 COMP-3
002120                                                    VALUE 0.
002130*
002140 01  WS-TBL-SENIOR.
002150     05  WS-TBL-SENIOR-COUNT          PIC 9(2) COMP  VALUE 0.
002160     05  WS-TBL-SENIOR-ENTRY OCCURS 10 TIMES
002170                 INDEXED BY WS-IX-SENIOR.
002180         10  WS-TS-CATEGORY           PIC X(25).
002190         10  WS-TS-TOTAL              PIC 9(7) COMP  VALUE 0.
002200         10  WS-TS-CHURNED            PIC 9(7) COMP  VALUE 0.
002210         10  WS-TS-SUM-CHARGES        PIC S9(9)V99 COMP-3
002220                                                    VALUE 0.
002230         10  WS-TS-SUM-TENURE         PIC 9(9) COMP-3 VALUE 0.
002240         10  WS-TS-SUM-TOTAL          PIC S9(11)V99 COMP-3
002250                                                    VALUE 0.
002260*
002270 01  WS-TBL-CHARGES-GRP.
002280     05  WS-TBL-CHARGES-GRP-COUNT     PIC 9(2) COMP  VALUE 0.
002290     05  WS-TBL-CHARGES-GRP-ENTRY OCCURS 10 TIMES
002300                 INDEXED BY WS-IX-CHARGES-GRP.
002310         10  WS-TH-CATEGORY           PIC X(25).
002320         10  WS-TH-TOTAL              PIC 9(7) COMP  VALUE 0.
002330         10  WS-TH-CHURNED            PIC 9(7) COMP  VALUE 0.
002340         10  WS-TH-SUM-CHARGES        PIC S9(9)V99 COMP-3
002350                                                    VALUE 0.
002360         10  WS-TH-SUM-TENURE         PIC 9(9) COMP-3 VALUE 0.
002370         10  WS-TH-SUM-TOTAL          PIC S9(11)V99 COMP-3
002380                                                    VALUE 0.
002390*
002400*    OVERALL-SUMMARY IS A SINGLE ROW, NOT A TABLE.
002410 01  WS-OVERALL-TOTALS.
002420     05  WS-OA-TOTAL                  PIC 9(7) COMP  VALUE 0.
002430     05  WS-OA-CHURNED                PIC 9(7) COMP  VALUE 0.
002440     05  WS-OA-SUM-CHARGES            PIC S9(9)V99 COMP-3
002450                                                    VALUE 0.
002460     05  WS-OA-SUM-TENURE             PIC 9(9) COMP-3 VALUE 0.
002470     05  WS-OA-SUM-TOTAL              PIC S9(11)V99 COMP-3
002480                                                    VALUE 0.
002490*
002500*    SHARED SCRATCH USED WHILE COMPUTING EACH OUTPUT ROW'S
002510*    RATIOS - ONE SET OF FIELDS, RE-USED FOR EVERY ROW WRITTEN.
002520 01  WS-ROW-CALC-AREA.
002530     05  WS-ROW-TOTAL                 PIC 9(7) COMP  VALUE 0.
002540     05  WS-ROW-CHURNED               PIC 9(7) COMP  VALUE 0.
002550     05  WS-ROW-SUM-CHARGES           PIC S9(9)V99 COMP-3
002560                                                    VALUE 0.
002570     05  WS-ROW-SUM-TENURE            PIC 9(9) COMP-3 VALUE 0.
002580     05  WS-ROW-SUM-TOTAL             PIC S9(11)V99 COMP-3
002590                                                    VALUE 0.
002600*
002610 PROCEDURE DIVISION.
002620*
002630 A010-MAIN-LINE.
002635     DISPLAY "TCINST05 - INSIGHTS ROLLUP - "
002638             "STARTING" UPON CRT AT 0101.
002650     OPEN INPUT  FEATURE-IN CLEAN-IN
002660          OUTPUT INSIGHT-OUT.
002670     PERFORM 100-PROCESS-ONE-PAIR THRU 100-PROCESS-ONE-PAIR-EXIT
002680             UNTIL FEATURE-AT-EOF.
002690     PERFORM 900-WRITE-ALL-INSIGHT-ROWS.
002700     PERFORM X900-END-RTN.
002710*
002720*    PAIRED READ - ONE FEATURE RECORD, ONE CLEAN RECORD, SAME
002730*    CUSTOMER.  SEE BANNER REMARKS FOR WHY THIS STEP READS TWO
002740*    FILES IN LOCK-STEP.
002750 100-PROCESS-ONE-PAIR.
002760     READ FEATURE-IN
002770         AT END SET FEATURE-AT-EOF TO TRUE
002780         NOT AT END PERFORM 110-READ-MATCHING-CLEAN.
002790 100-PROCESS-ONE-PAIR-EXIT.
002800     EXIT.
002810*
002820 110-READ-MATCHING-CLEAN.
002830     MOVE FEATURE-IN-REC           TO TC-FEATURE-REC.
002840     READ CLEAN-IN
002850         AT END
002860             DISPLAY "TCINST05 - FATAL - CLEAN FILE RAN OUT "
002870                     "BEFORE FEATURE FILE - JOB ABORTED"
002880             MOVE 16 TO RETURN-CODE
002890             PERFORM X900-END-RTN.
002900     MOVE CLEAN-IN-REC             TO TC-CLEAN-CUSTOMER-REC.
002910     IF FEA-CUSTOMER-ID NOT = CLN-CUSTOMER-ID
002920         DISPLAY "TCINST05 - FATAL - FEATURE/CLEAN OUT OF "
002930                 "STEP - " FEA-CUSTOMER-ID " VS "
002940                 CLN-CUSTOMER-ID
002950         MOVE 16 TO RETURN-CODE
002960         PERFORM X900-END-RTN
002970     ELSE
002980         ADD 1 TO WS-PAIRS-MATCHED
002990         SET WS-CHURNED-THIS-CUST-SW TO 0
003000         IF FEA-CHURNED
003010             SET WS-CHURNED-THIS-CUST-SW TO 1
003020         PERFORM 200-ACCUMULATE-ALL-GROUPS.
003030*
003040 200-ACCUMULATE-ALL-GROUPS.
003050     PERFORM 210-ACCUM-CONTRACT.
003060     PERFORM 220-ACCUM-INTERNET.
003070     PERFORM 230-ACCUM-PAYMENT.
003080     PERFORM 240-ACCUM-TENURE-GRP.
003090     PERFORM 250-ACCUM-GENDER.
003100     PERFORM 260-ACCUM-SENIOR.
003110     PERFORM 270-ACCUM-CHARGES-GRP.
003120     PERFORM 280-ACCUM-OVERALL.
003130*
003140*    1 - CHURN_BY_CONTRACT, DIMENSION "ContractType".
003150 210-ACCUM-CONTRACT.
003160     SET WS-IX-CONTRACT TO 1.
003170     SEARCH WS-TBL-CONTRACT-ENTRY
003180         AT END
003190             ADD 1 TO WS-TBL-CONTRACT-COUNT
003200             SET WS-IX-CONTRACT TO WS-TBL-CONTRACT-COUNT
003210             MOVE CLN-CONTRACT TO WS-TC-CATEGORY (WS-IX-CONTRACT)
003220         WHEN WS-TC-CATEGORY (WS-IX-CONTRACT) = CLN-CONTRACT
003230             CONTINUE.
003240     ADD 1 TO WS-TC-TOTAL (WS-IX-CONTRACT).
003250     IF WS-CHURNED-THIS-CUST
003260         ADD 1 TO WS-TC-CHURNED (WS-IX-CONTRACT).
003270     ADD CLN-MONTHLY-CHARGES
003275             TO WS-TC-SUM-CHARGES (WS-IX-CONTRACT).
003280     ADD CLN-TENURE TO WS-TC-SUM-TENURE (WS-IX-CONTRACT).
003290     ADD CLN-TOTAL-CHARGES TO WS-TC-SUM-TOTAL (WS-IX-CONTRACT).
003300*
003310*    2 - CHURN_BY_INTERNET, DIMENSION "InternetService".
003320 220-ACCUM-INTERNET.
003330     SET WS-IX-INTERNET TO 1.
003340     SEARCH WS-TBL-INTERNET-ENTRY
003350         AT END
003360             ADD 1 TO WS-TBL-INTERNET-COUNT
003370             SET WS-IX-INTERNET TO WS-TBL-INTERNET-COUNT
003380             MOVE CLN-INTERNET-SERVICE
003390                  TO WS-TI-CATEGORY (WS-IX-INTERNET)
003400         WHEN WS-TI-CATEGORY (WS-IX-INTERNET) =
003410              CLN-INTERNET-SERVICE
003420             CONTINUE.
003430     ADD 1 TO WS-TI-TOTAL (WS-IX-INTERNET).
003440     IF WS-CHURNED-THIS-CUST
003450         ADD 1 TO WS-TI-CHURNED (WS-IX-INTERNET).
003460     ADD CLN-MONTHLY-CHARGES
003465             TO WS-TI-SUM-CHARGES (WS-IX-INTERNET).
003470     ADD CLN-TENURE TO WS-TI-SUM-TENURE (WS-IX-INTERNET).
003480     ADD CLN-TOTAL-CHARGES TO WS-TI-SUM-TOTAL (WS-IX-INTERNET).
003490*
003500*    3 - CHURN_BY_PAYMENT, DIMENSION "PaymentMethod".
003510 230-ACCUM-PAYMENT.
003520     SET WS-IX-PAYMENT TO 1.
003530     SEARCH WS-TBL-PAYMENT-ENTRY
003540         AT END
003550             ADD 1 TO WS-TBL-PAYMENT-COUNT
003560             SET WS-IX-PAYMENT TO WS-TBL-PAYMENT-COUNT
003570             MOVE CLN-PAYMENT-METHOD
003580                  TO WS-TP-CATEGORY (WS-IX-PAYMENT)
003590         WHEN WS-TP-CATEGORY (WS-IX-PAYMENT) = CLN-PAYMENT-METHOD
003600             CONTINUE.
003610     ADD 1 TO WS-TP-TOTAL (WS-IX-PAYMENT).
003620     IF WS-CHURNED-THIS-CUST
003630         ADD 1 TO WS-TP-CHURNED (WS-IX-PAYMENT).
003640     ADD CLN-MONTHLY-CHARGES TO WS-TP-SUM-CHARGES (WS-IX-PAYMENT).
003650     ADD CLN-TENURE TO WS-TP-SUM-TENURE (WS-IX-PAYMENT).
003660     ADD CLN-TOTAL-CHARGES TO WS-TP-SUM-TOTAL (WS-IX-PAYMENT).
003670*
003680*    4 - CHURN_BY_TENURE_GROUP, DIMENSION "TenureGroup".
003690 240-ACCUM-TENURE-GRP.
003700     SET WS-IX-TENURE-GRP TO 1.
003710     SEARCH WS-TBL-TENURE-GRP-ENTRY
003720         AT END
003730             ADD 1 TO WS-TBL-TENURE-GRP-COUNT
003740             SET WS-IX-TENURE-GRP TO WS-TBL-TENURE-GRP-COUNT
003750             MOVE FEA-TENURE-GROUP
003760                  TO WS-TG-CATEGORY (WS-IX-TENURE-GRP)
003770         WHEN WS-TG-CATEGORY (WS-IX-TENURE-GRP) = FEA-TENURE-GROUP
003780             CONTINUE.
003790     ADD 1 TO WS-TG-TOTAL (WS-IX-TENURE-GRP).
003800     IF WS-CHURNED-THIS-CUST
003810         ADD 1 TO WS-TG-CHURNED (WS-IX-TENURE-GRP).
003820     ADD CLN-MONTHLY-CHARGES
003825             TO WS-TG-SUM-CHARGES (WS-IX-TENURE-GRP).
003830     ADD CLN-TENURE TO WS-TG-SUM-TENURE (WS-IX-TENURE-GRP).
003840     ADD CLN-TOTAL-CHARGES TO WS-TG-SUM-TOTAL (WS-IX-TENURE-GRP).
003850*
003860*    5 - CHURN_BY_GENDER, DIMENSION "Gender".
003870 250-ACCUM-GENDER.
003880     SET WS-IX-GENDER TO 1.
003890     SEARCH WS-TBL-GENDER-ENTRY
003900         AT END
003910             ADD 1 TO WS-TBL-GENDER-COUNT
003920             SET WS-IX-GENDER TO WS-TBL-GENDER-COUNT
003930             MOVE CLN-GENDER TO WS-TN-CATEGORY (WS-IX-GENDER)
003940         WHEN WS-TN-CATEGORY (WS-IX-GENDER) = CLN-GENDER
003950             CONTINUE.
003960     ADD 1 TO WS-TN-TOTAL (WS-IX-GENDER).
003970     IF WS-CHURNED-THIS-CUST
003980         ADD 1 TO WS-TN-CHURNED (WS-IX-GENDER).
003990     ADD CLN-MONTHLY-CHARGES TO WS-TN-SUM-CHARGES (WS-IX-GENDER).
004000     ADD CLN-TENURE TO WS-TN-SUM-TENURE (WS-IX-GENDER).
004010     ADD CLN-TOTAL-CHARGES TO WS-TN-SUM-TOTAL (WS-IX-GENDER).
004020*
004030*    6 - CHURN_BY_SENIOR, DIMENSION "SeniorCitizen", CATEGORY
004040*    "Senior"/"Non-Senior".
004050 260-ACCUM-SENIOR.
004060     SET WS-IX-SENIOR TO 1.
004070     SEARCH WS-TBL-SENIOR-ENTRY
004080         AT END
004090             ADD 1 TO WS-TBL-SENIOR-COUNT
004100             SET WS-IX-SENIOR TO WS-TBL-SENIOR-COUNT
004110             IF CLN-SENIOR-CITIZEN = 1
004120                 MOVE "Senior" TO WS-TS-CATEGORY (WS-IX-SENIOR)
004130             ELSE
004140                 MOVE "Non-Senior"
004150                      TO WS-TS-CATEGORY (WS-IX-SENIOR)
004160         WHEN (CLN-SENIOR-CITIZEN = 1 AND
004170               WS-TS-CATEGORY (WS-IX-SENIOR) = "Senior")
004180             OR (CLN-SENIOR-CITIZEN = 0 AND
004190                 WS-TS-CATEGORY (WS-IX-SENIOR) = "Non-Senior")
004200             CONTINUE.
004210     ADD 1 TO WS-TS-TOTAL (WS-IX-SENIOR).
004220     IF WS-CHURNED-THIS-CUST
004230         ADD 1 TO WS-TS-CHURNED (WS-IX-SENIOR).
004240     ADD CLN-MONTHLY-CHARGES TO WS-TS-SUM-CHARGES (WS-IX-SENIOR).
004250     ADD CLN-TENURE TO WS-TS-SUM-TENURE (WS-IX-SENIOR).
004260     ADD CLN-TOTAL-CHARGES TO WS-TS-SUM-TOTAL (WS-IX-SENIOR).
004270*
004280*    7 - CHURN_BY_CHARGES_GROUP, DIMENSION "MonthlyChargesGroup".
004290 270-ACCUM-CHARGES-GRP.
004300     SET WS-IX-CHARGES-GRP TO 1.
004310     SEARCH WS-TBL-CHARGES-GRP-ENTRY
004320         AT END
004330             ADD 1 TO WS-TBL-CHARGES-GRP-COUNT
004340             SET WS-IX-CHARGES-GRP TO WS-TBL-CHARGES-GRP-COUNT
004350             MOVE FEA-CHARGES-GROUP
004360                  TO WS-TH-CATEGORY (WS-IX-CHARGES-GRP)
004370         WHEN WS-TH-CATEGORY (WS-IX-CHARGES-GRP) =
004380              FEA-CHARGES-GROUP
004390             CONTINUE.
004400     ADD 1 TO WS-TH-TOTAL (WS-IX-CHARGES-GRP).
004410     IF WS-CHURNED-THIS-CUST
004420         ADD 1 TO WS-TH-CHURNED (WS-IX-CHARGES-GRP).
004430     ADD CLN-MONTHLY-CHARGES
004440             TO WS-TH-SUM-CHARGES (WS-IX-CHARGES-GRP).
004450     ADD CLN-TENURE TO WS-TH-SUM-TENURE (WS-IX-CHARGES-GRP).
004460     ADD CLN-TOTAL-CHARGES TO WS-TH-SUM-TOTAL (WS-IX-CHARGES-GRP).
004470*
004480*    8 - OVERALL_SUMMARY, DIMENSION "ALL", CATEGORY "Total".
004490 280-ACCUM-OVERALL.
004500     ADD 1 TO WS-OA-TOTAL.
004510     IF WS-CHURNED-THIS-CUST
004520         ADD 1 TO WS-OA-CHURNED.
004530     ADD CLN-MONTHLY-CHARGES TO WS-OA-SUM-CHARGES.
004540     ADD CLN-TENURE          TO WS-OA-SUM-TENURE.
004550     ADD CLN-TOTAL-CHARGES   TO WS-OA-SUM-TOTAL.
004560*
004570*    WRITE THE EIGHT GROUPINGS IN THE ORDER THE BUSINESS SPEC
004580*    LISTS THEM - EACH TABLE, THEN THE SINGLE OVERALL ROW.
004590 900-WRITE-ALL-INSIGHT-ROWS.
004600     PERFORM 910-WRITE-CONTRACT-ROWS
004610             VARYING WS-TBL-IDX FROM 1 BY 1
004620             UNTIL WS-TBL-IDX > WS-TBL-CONTRACT-COUNT.
004630     PERFORM 920-WRITE-INTERNET-ROWS
004640             VARYING WS-TBL-IDX FROM 1 BY 1
004650             UNTIL WS-TBL-IDX > WS-TBL-INTERNET-COUNT.
004660     PERFORM 930-WRITE-PAYMENT-ROWS
004670             VARYING WS-TBL-IDX FROM 1 BY 1
004680             UNTIL WS-TBL-IDX > WS-TBL-PAYMENT-COUNT.
004690     PERFORM 940-WRITE-TENURE-GRP-ROWS
004700             VARYING WS-TBL-IDX FROM 1 BY 1
004710             UNTIL WS-TBL-IDX > WS-TBL-TENURE-GRP-COUNT.
004720     PERFORM 950-WRITE-GENDER-ROWS
004730             VARYING WS-TBL-IDX FROM 1 BY 1
004740             UNTIL WS-TBL-IDX > WS-TBL-GENDER-COUNT.
004750     PERFORM 960-WRITE-SENIOR-ROWS
004760             VARYING WS-TBL-IDX FROM 1 BY 1
004770             UNTIL WS-TBL-IDX > WS-TBL-SENIOR-COUNT.
004780     PERFORM 970-WRITE-CHARGES-GRP-ROWS
004790             VARYING WS-TBL-IDX FROM 1 BY 1
004800             UNTIL WS-TBL-IDX > WS-TBL-CHARGES-GRP-COUNT.
004810     PERFORM 980-WRITE-OVERALL-ROW.
004820*
004830 910-WRITE-CONTRACT-ROWS.
004840     MOVE "churn_by_contract"    TO INS-INSIGHT-NAME.
004850     MOVE "ContractType"         TO INS-DIMENSION.
004860     MOVE WS-TC-CATEGORY (WS-TBL-IDX)      TO INS-CATEGORY.
004870     MOVE WS-TC-TOTAL (WS-TBL-IDX)         TO WS-ROW-TOTAL.
004880     MOVE WS-TC-CHURNED (WS-TBL-IDX)       TO WS-ROW-CHURNED.
004890     MOVE WS-TC-SUM-CHARGES (WS-TBL-IDX)   TO WS-ROW-SUM-CHARGES.
004900     MOVE WS-TC-SUM-TENURE (WS-TBL-IDX)    TO WS-ROW-SUM-TENURE.
004910     MOVE WS-TC-SUM-TOTAL (WS-TBL-IDX)     TO WS-ROW-SUM-TOTAL.
004920     PERFORM 990-EMIT-ONE-ROW.
004930*
004940 920-WRITE-INTERNET-ROWS.
004950     MOVE "churn_by_internet"    TO INS-INSIGHT-NAME.
004960     MOVE "InternetService"      TO INS-DIMENSION.
004970     MOVE WS-TI-CATEGORY (WS-TBL-IDX)      TO INS-CATEGORY.
004980     MOVE WS-TI-TOTAL (WS-TBL-IDX)         TO WS-ROW-TOTAL.
004990     MOVE WS-TI-CHURNED (WS-TBL-IDX)       TO WS-ROW-CHURNED.
005000     MOVE WS-TI-SUM-CHARGES (WS-TBL-IDX)   TO WS-ROW-SUM-CHARGES.
005010     MOVE WS-TI-SUM-TENURE (WS-TBL-IDX)    TO WS-ROW-SUM-TENURE.
005020     MOVE WS-TI-SUM-TOTAL (WS-TBL-IDX)     TO WS-ROW-SUM-TOTAL.
005030     PERFORM 990-EMIT-ONE-ROW.
005040*
005050 930-WRITE-PAYMENT-ROWS.
005060     MOVE "churn_by_payment"     TO INS-INSIGHT-NAME.
005070     MOVE "PaymentMethod"        TO INS-DIMENSION.
005080     MOVE WS-TP-CATEGORY (WS-TBL-IDX)      TO INS-CATEGORY.
005090     MOVE WS-TP-TOTAL (WS-TBL-IDX)         TO WS-ROW-TOTAL.
005100     MOVE WS-TP-CHURNED (WS-TBL-IDX)       TO WS-ROW-CHURNED.
005110     MOVE WS-TP-SUM-CHARGES (WS-TBL-IDX)   TO WS-ROW-SUM-CHARGES.
005120     MOVE WS-TP-SUM-TENURE (WS-TBL-IDX)    TO WS-ROW-SUM-TENURE.
005130     MOVE WS-TP-SUM-TOTAL (WS-TBL-IDX)     TO WS-ROW-SUM-TOTAL.
005140     PERFORM 990-EMIT-ONE-ROW.
005150*
005160 940-WRITE-TENURE-GRP-ROWS.
005170     MOVE "churn_by_tenure_group" TO INS-INSIGHT-NAME.
005180     MOVE "TenureGroup"           TO INS-DIMENSION.
005190     MOVE WS-TG-CATEGORY (WS-TBL-IDX)      TO INS-CATEGORY.
005200     MOVE WS-TG-TOTAL (WS-TBL-IDX)         TO WS-ROW-TOTAL.
005210     MOVE WS-TG-CHURNED (WS-TBL-IDX)       TO WS-ROW-CHURNED.
005220     MOVE WS-TG-SUM-CHARGES (WS-TBL-IDX)   TO WS-ROW-SUM-CHARGES.
005230     MOVE WS-TG-SUM-TENURE (WS-TBL-IDX)    TO WS-ROW-SUM-TENURE.
005240     MOVE WS-TG-SUM-TOTAL (WS-TBL-IDX)     TO WS-ROW-SUM-TOTAL.
005250     PERFORM 990-EMIT-ONE-ROW.
005260*
005270 950-WRITE-GENDER-ROWS.
005280     MOVE "churn_by_gender"      TO INS-INSIGHT-NAME.
005290     MOVE "Gender"               TO INS-DIMENSION.
005300     MOVE WS-TN-CATEGORY (WS-TBL-IDX)      TO INS-CATEGORY.
005310     MOVE WS-TN-TOTAL (WS-TBL-IDX)         TO WS-ROW-TOTAL.
005320     MOVE WS-TN-CHURNED (WS-TBL-IDX)       TO WS-ROW-CHURNED.
005330     MOVE WS-TN-SUM-CHARGES (WS-TBL-IDX)   TO WS-ROW-SUM-CHARGES.
005340     MOVE WS-TN-SUM-TENURE (WS-TBL-IDX)    TO WS-ROW-SUM-TENURE.
005350     MOVE WS-TN-SUM-TOTAL (WS-TBL-IDX)     TO WS-ROW-SUM-TOTAL.
005360     PERFORM 990-EMIT-ONE-ROW.
005370*
005380 960-WRITE-SENIOR-ROWS.
005390     MOVE "churn_by_senior"      TO INS-INSIGHT-NAME.
005400     MOVE "SeniorCitizen"        TO INS-DIMENSION.
005410     MOVE WS-TS-CATEGORY (WS-TBL-IDX)      TO INS-CATEGORY.
005420     MOVE WS-TS-TOTAL (WS-TBL-IDX)         TO WS-ROW-TOTAL.
005430     MOVE WS-TS-CHURNED (WS-TBL-IDX)       TO WS-ROW-CHURNED.
005440     MOVE WS-TS-SUM-CHARGES (WS-TBL-IDX)   TO WS-ROW-SUM-CHARGES.
005450     MOVE WS-TS-SUM-TENURE (WS-TBL-IDX)    TO WS-ROW-SUM-TENURE.
005460     MOVE WS-TS-SUM-TOTAL (WS-TBL-IDX)     TO WS-ROW-SUM-TOTAL.
005470     PERFORM 990-EMIT-ONE-ROW.
005480*
005490 970-WRITE-CHARGES-GRP-ROWS.
005500     MOVE "churn_by_charges_group" TO INS-INSIGHT-NAME.
005510     MOVE "MonthlyChargesGroup"    TO INS-DIMENSION.
005520     MOVE WS-TH-CATEGORY (WS-TBL-IDX)      TO INS-CATEGORY.
005530     MOVE WS-TH-TOTAL (WS-TBL-IDX)         TO WS-ROW-TOTAL.
005540     MOVE WS-TH-CHURNED (WS-TBL-IDX)       TO WS-ROW-CHURNED.
005550     MOVE WS-TH-SUM-CHARGES (WS-TBL-IDX)   TO WS-ROW-SUM-CHARGES.
005560     MOVE WS-TH-SUM-TENURE (WS-TBL-IDX)    TO WS-ROW-SUM-TENURE.
005570     MOVE WS-TH-SUM-TOTAL (WS-TBL-IDX)     TO WS-ROW-SUM-TOTAL.
005580     PERFORM 990-EMIT-ONE-ROW.
005590*
005600 980-WRITE-OVERALL-ROW.
005610     MOVE "overall_summary"      TO INS-INSIGHT-NAME.
005620     MOVE "ALL"                  TO INS-DIMENSION.
005630     MOVE "Total"                TO INS-CATEGORY.
005640     MOVE WS-OA-TOTAL            TO WS-ROW-TOTAL.
005650     MOVE WS-OA-CHURNED          TO WS-ROW-CHURNED.
005660     MOVE WS-OA-SUM-CHARGES      TO WS-ROW-SUM-CHARGES.
005670     MOVE WS-OA-SUM-TENURE       TO WS-ROW-SUM-TENURE.
005680     MOVE WS-OA-SUM-TOTAL        TO WS-ROW-SUM-TOTAL.
005690     PERFORM 990-EMIT-ONE-ROW.
005700*
005710*    RULE 14 - CHURN RATE AND MONEY AVERAGES ROUND HALF-UP TO 2
005720*    DECIMALS; TENURE AVERAGE ROUNDS HALF-UP TO 1 DECIMAL.
005730 990-EMIT-ONE-ROW.
005740     MOVE WS-ROW-TOTAL            TO INS-TOTAL-CUSTOMERS.
005750     MOVE WS-ROW-CHURNED          TO INS-CHURNED-CUSTOMERS.
005760     IF WS-ROW-TOTAL > 0
005770         COMPUTE INS-CHURN-RATE ROUNDED =
005780                 (WS-ROW-CHURNED / WS-ROW-TOTAL) * 100
005790         COMPUTE INS-AVG-MONTHLY-CHARGES ROUNDED =
005800                 WS-ROW-SUM-CHARGES / WS-ROW-TOTAL
005810         COMPUTE INS-AVG-TENURE ROUNDED =
005820                 WS-ROW-SUM-TENURE / WS-ROW-TOTAL
005830         COMPUTE INS-AVG-TOTAL-CHARGES ROUNDED =
005840                 WS-ROW-SUM-TOTAL / WS-ROW-TOTAL
005850     ELSE
005860         MOVE 0 TO INS-CHURN-RATE INS-AVG-MONTHLY-CHARGES
005870                   INS-AVG-TENURE INS-AVG-TOTAL-CHARGES.
005880     MOVE SPACES                  TO INS-DATA-SOURCE.
005890     MOVE TC-INSIGHT-REC          TO INSIGHT-OUT-REC.
005900     WRITE INSIGHT-OUT-REC.
005910     ADD 1 TO WS-INSIGHT-ROWS-WRITTEN.
005920*
005930 X900-END-RTN.
005940     MOVE WS-PAIRS-MATCHED           TO WS-DC-PAIRS.
005950     MOVE WS-INSIGHT-ROWS-WRITTEN    TO WS-DC-ROWS-WRITTEN.
005960     MOVE WS-TBL-CONTRACT-COUNT      TO WS-DC-CONTRACT-CATS.
005970     DISPLAY "TCINST05 - RUN SUMMARY --------------"
005972             UPON CRT AT 1001.
005980     DISPLAY "  CUSTOMER PAIRS MATCHED  : " WS-DC-PAIRS-R
005982             UPON CRT AT 1101.
005990     DISPLAY "  INSIGHT ROWS WRITTEN    : " WS-DC-ROWS-WRITTEN-R
005992             UPON CRT AT 1201.
006000     DISPLAY "  CONTRACT CATEGORIES     : "
006010             WS-DC-CONTRACT-CATS-R UPON CRT AT 1301.
006020     CLOSE FEATURE-IN CLEAN-IN INSIGHT-OUT.
006030     DISPLAY "TCINST05 - INSIGHTS ROLLUP - COMPLETE"
006032             UPON CRT AT 1401.
006040     STOP RUN.
